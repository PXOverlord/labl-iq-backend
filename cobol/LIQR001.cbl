000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LIQR001.
000030 AUTHOR. RANDY FRERKING.
000040 INSTALLATION. LABL IQ - RATE ENGINEERING.
000050 DATE-WRITTEN. 03/14/91.
000060 DATE-COMPILED. 03/14/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*****************************************************************
000090*                                                                *
000100* LIQR001 - Labl IQ Rate Analyzer - BATCH DRIVER                 *
000110*                                                                *
000120* This is the main line of the nightly rate-analysis run.  It    *
000130* opens SHIPMENT-IN and RESULTS-OUT, loads the four reference    *
000140* files through LIQR020, then drives every shipment through the  *
000150* worker chain:                                                  *
000160*      LIQR010 - input standardization      (U1)                 *
000170*      LIQR030 - dim weight / zone           (U2/U3)              *
000180*      LIQR040 - surcharge flags / base rate (U4/U5)              *
000190*      LIQR050 - rate build-up / savings     (U6)                 *
000200*      LIQR060 - summary accumulation        (U7/U8)              *
000210* A shipment that fails any lookup still gets a result record -  *
000220* the run never abends on a bad shipment.  After the shipment    *
000230* loop RESULTS-OUT is re-read to drive the REPORT-OUT detail      *
000240* listing while LIQR060 prints the summary/zone/weight/surcharge  *
000250* sections that it accumulated during the loop.                  *
000260*                                                                *
000270* Date       UserID    Description                               *
000280* ---------- --------  ---------------------------------------- *
000290* 03/14/91   RJF       Original program.                          *
000300* 08/02/93   RKF       Added EDAS worker call (EEDR-0512).        *
000310* 05/14/96   RJF       RESULTS-OUT explicitly CLOSEd and re-      *
000320*                      OPENed INPUT for the detail-listing pass   *
000330*                      instead of relying on the OS to flush the  *
000340*                      buffers at end of the write loop           *
000350*                      (EEDR-0902) - a short run was printing a   *
000360*                      truncated last record on the 370.          *
000370* 09/09/98   RJF       Y2K review - no date fields processed;     *
000380*                      nothing to change.                        *
000390* 02/11/03   RKF       Re-read of RESULTS-OUT added for the       *
000400*                      detail listing per EEDR-3002 (report was   *
000410*                      truncating detail lines on large runs).    *
000420* 03/22/05   TLM       CALL to LIQR030 now passes LR-SHIPMENT-REC *
000430*                      ahead of LR-STD-SHIPMENT so the zone        *
000440*                      worker can standardize the ZIP prefix off  *
000450*                      the raw digits instead of the already      *
000460*                      5-digit-padded value (EEDR-5236).          *
000470* 07/19/06   RKF       Run-control banner on REPORT-OUT was still *
000480*                      reading "LABL IQ RATE ANALYZER - CONFID-   *
000490*                      ENTIAL"; corrected to NON-CONFIDENTIAL to  *
000500*                      match SECURITY. (EEDR-5588).               *
000510*****************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-370.
000550 OBJECT-COMPUTER. IBM-370.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS ZIP-DIGIT IS '0' THRU '9'.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT SHIPMENT-IN   ASSIGN TO SHIPIN
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS  IS WS-SHIPIN-STATUS.
000640     SELECT RESULTS-OUT   ASSIGN TO RESULTS
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS  IS WS-RESULTS-STATUS.
000670*
000680 DATA DIVISION.
000690 FILE SECTION.
000700 FD  SHIPMENT-IN
000710     RECORDING MODE IS F
000720     LABEL RECORDS ARE STANDARD
000730     RECORD CONTAINS 80 CHARACTERS
000740     DATA RECORD IS SHIPMENT-IN-REC.
000750 01  SHIPMENT-IN-REC             PIC X(80).
000760*
000770 FD  RESULTS-OUT
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 174 CHARACTERS
000810     DATA RECORD IS RESULTS-OUT-REC.
000820 01  RESULTS-OUT-REC             PIC X(174).
000830*
000840 WORKING-STORAGE SECTION.
000850*****************************************************************
000860* DEFINE LOCAL VARIABLES                                        *
000870*****************************************************************
000880 01  WS-SHIPIN-STATUS            PIC X(02) VALUE SPACES.
000890 01  WS-RESULTS-STATUS           PIC X(02) VALUE SPACES.
000900 01  WS-EOF-SHIPMENTS            PIC X(01) VALUE 'N'.
000910     88  WS-NO-MORE-SHIPMENTS        VALUE 'Y'.
000920 01  WS-EOF-RESULTS              PIC X(01) VALUE 'N'.
000930     88  WS-NO-MORE-RESULTS          VALUE 'Y'.
000940*
000950 01  WS-READ-COUNT               PIC 9(07) COMP-3 VALUE ZERO.
000960 01  WS-ZONE                     PIC 9(01)        VALUE ZERO.
000970 01  WS-DIM-WEIGHT               PIC 9(04)V99     VALUE ZERO.
000980 01  WS-DIM-WEIGHT-X REDEFINES WS-DIM-WEIGHT
000990                              PIC X(06).
001000 01  WS-BILLABLE-WEIGHT          PIC 9(04)V99     VALUE ZERO.
001010 01  WS-BILLABLE-WEIGHT-X REDEFINES WS-BILLABLE-WEIGHT
001020                              PIC X(06).
001030 01  WS-BASE-RATE                PIC 9(05)V99     VALUE ZERO.
001040 01  WS-BASE-RATE-X REDEFINES WS-BASE-RATE
001050                              PIC X(07).
001060 01  WS-DAS-FLAG                 PIC X(01)        VALUE 'N'.
001070 01  WS-EDAS-FLAG                PIC X(01)        VALUE 'N'.
001080 01  WS-REMOTE-FLAG              PIC X(01)        VALUE 'N'.
001090 01  WS-REPORT-ACTION            PIC X(01)        VALUE SPACE.
001100     88  WS-ACTION-ACCUMULATE        VALUE 'A'.
001110     88  WS-ACTION-PRINT-SUMMARY     VALUE 'S'.
001120     88  WS-ACTION-PRINT-DETAIL      VALUE 'D'.
001130     88  WS-ACTION-CLOSE-REPORT      VALUE 'E'.
001140*
001150*****************************************************************
001160* Shipment / standardized / result record layouts.               *
001170*****************************************************************
001180 COPY LIQRSHP.
001190*
001200*****************************************************************
001210* Reference tables and run criteria, loaded once by LIQR020.     *
001220*****************************************************************
001230 COPY LIQRTAB.
001240*
001250 PROCEDURE DIVISION.
001260*****************************************************************
001270* Main process.                                                 *
001280*****************************************************************
001290     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.
001300     PERFORM 2000-PROCESS-SHIPMENTS    THRU 2000-EXIT
001310             WITH TEST AFTER
001320             UNTIL WS-NO-MORE-SHIPMENTS.
001330     PERFORM 3000-FINISH-RESULTS       THRU 3000-EXIT.
001340     PERFORM 4000-WRITE-REPORT         THRU 4000-EXIT.
001350     PERFORM 9000-TERMINATE            THRU 9000-EXIT.
001360     STOP RUN.
001370*
001380*****************************************************************
001390* Open the shipment and results files, load the reference        *
001400* tables through LIQR020, and prime the shipment loop with the   *
001410* first READ.                                                    *
001420*****************************************************************
001430 1000-INITIALIZE.
001440     OPEN INPUT  SHIPMENT-IN.
001450     OPEN OUTPUT RESULTS-OUT.
001460     CALL 'LIQR020' USING LT-ZONE-MATRIX-TABLE
001470                          LT-DAS-ZIP-TABLE
001480                          LT-RATE-TABLE
001490                          LT-CRITERIA-VALUES.
001500     PERFORM 1100-READ-SHIPMENT      THRU 1100-EXIT.
001510 1000-EXIT.
001520     EXIT.
001530*
001540*****************************************************************
001550* Read the next raw shipment record.                             *
001560*****************************************************************
001570 1100-READ-SHIPMENT.
001580     READ SHIPMENT-IN INTO LR-SHIPMENT-REC
001590         AT END
001600             MOVE 'Y' TO WS-EOF-SHIPMENTS
001610         NOT AT END
001620             ADD 1 TO WS-READ-COUNT
001630     END-READ.
001640 1100-EXIT.
001650     EXIT.
001660*
001670*****************************************************************
001680* Drive one shipment through the worker chain, write its result  *
001690* record, accumulate it into the run totals, then read the next. *
001700*****************************************************************
001710 2000-PROCESS-SHIPMENTS.
001720     CALL 'LIQR010' USING LR-SHIPMENT-REC
001730                          LR-STD-SHIPMENT
001740                          LT-CRITERIA-VALUES.
001750     CALL 'LIQR030' USING LR-SHIPMENT-REC
001760                          LR-STD-SHIPMENT
001770                          LT-ZONE-MATRIX-TABLE
001780                          LT-CRITERIA-VALUES
001790                          WS-DIM-WEIGHT
001800                          WS-BILLABLE-WEIGHT
001810                          WS-ZONE.
001820     CALL 'LIQR040' USING LR-STD-SHIPMENT
001830                          WS-ZONE
001840                          WS-BILLABLE-WEIGHT
001850                          LT-DAS-ZIP-TABLE
001860                          LT-RATE-TABLE
001870                          LT-CRITERIA-VALUES
001880                          WS-BASE-RATE
001890                          WS-DAS-FLAG
001900                          WS-EDAS-FLAG
001910                          WS-REMOTE-FLAG.
001920     CALL 'LIQR050' USING LR-STD-SHIPMENT
001930                          WS-ZONE
001940                          WS-DIM-WEIGHT
001950                          WS-BILLABLE-WEIGHT
001960                          WS-BASE-RATE
001970                          WS-DAS-FLAG
001980                          WS-EDAS-FLAG
001990                          WS-REMOTE-FLAG
002000                          LT-CRITERIA-VALUES
002010                          LR-RESULT-REC.
002020     WRITE RESULTS-OUT-REC FROM LR-RESULT-REC.
002030     SET WS-ACTION-ACCUMULATE TO TRUE.
002040     CALL 'LIQR060' USING WS-REPORT-ACTION
002050                          LR-RESULT-REC.
002060     PERFORM 1100-READ-SHIPMENT      THRU 1100-EXIT.
002070 2000-EXIT.
002080     EXIT.
002090*
002100*****************************************************************
002110* Close RESULTS-OUT after the write pass so it can be re-opened  *
002120* INPUT for the detail-listing re-read.                          *
002130*****************************************************************
002140 3000-FINISH-RESULTS.
002150     CLOSE RESULTS-OUT.
002160 3000-EXIT.
002170     EXIT.
002180*
002190*****************************************************************
002200* Print the summary/zone/weight/surcharge sections, re-read      *
002210* RESULTS-OUT for the detail listing, then close REPORT-OUT.     *
002220*****************************************************************
002230 4000-WRITE-REPORT.
002240     SET WS-ACTION-PRINT-SUMMARY TO TRUE.
002250     CALL 'LIQR060' USING WS-REPORT-ACTION
002260                          LR-RESULT-REC.
002270     OPEN INPUT RESULTS-OUT.
002280     PERFORM 4100-READ-RESULT        THRU 4100-EXIT.
002290     PERFORM 4200-PRINT-DETAIL-LINE  THRU 4200-EXIT
002300             WITH TEST AFTER
002310             UNTIL WS-NO-MORE-RESULTS.
002320     CLOSE RESULTS-OUT.
002330     SET WS-ACTION-CLOSE-REPORT TO TRUE.
002340     CALL 'LIQR060' USING WS-REPORT-ACTION
002350                          LR-RESULT-REC.
002360 4000-EXIT.
002370     EXIT.
002380*
002390 4100-READ-RESULT.
002400     READ RESULTS-OUT INTO LR-RESULT-REC
002410         AT END MOVE 'Y' TO WS-EOF-RESULTS
002420     END-READ.
002430 4100-EXIT.
002440     EXIT.
002450*
002460 4200-PRINT-DETAIL-LINE.
002470     SET WS-ACTION-PRINT-DETAIL TO TRUE.
002480     CALL 'LIQR060' USING WS-REPORT-ACTION
002490                          LR-RESULT-REC.
002500     PERFORM 4100-READ-RESULT        THRU 4100-EXIT.
002510 4200-EXIT.
002520     EXIT.
002530*
002540*****************************************************************
002550* Close the shipment file.  RESULTS-OUT was already closed in    *
002560* 4000-WRITE-REPORT.                                              *
002570*****************************************************************
002580 9000-TERMINATE.
002590     CLOSE SHIPMENT-IN.
002600 9000-EXIT.
002610     EXIT.
