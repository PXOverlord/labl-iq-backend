000010*****************************************************************
000020* LIQRSHP - Labl IQ Rate Analyzer                                *
000030*                                                                *
000040* Shipment input record and rate-analysis result record.        *
000050* COPYed into WORKING-STORAGE by the driver (LIQR001) and by     *
000060* every worker program that touches a shipment or its result.   *
000070*                                                                *
000080* Date       UserID    Description                              *
000090* ---------- --------  ---------------------------------------- *
000100* 03/14/91   RJF       Original layout - shipment/result recs.  *
000110* 09/09/98   RJF       Y2K - no date fields in this member; DOB  *
000120*                      review confirmed nothing to change.      *
000130* 06/02/03   RKF       Added WEIGHT-UNIT-CD, 11th input field,   *
000140*                      per EEDR-4471 (unit-of-measure defect).  *
000150*****************************************************************
000160*
000170*****************************************************************
000180* SHIPMENT-IN record - one per parcel, raw as received from     *
000190* the caller.  ORIGIN-ZIP/DEST-ZIP may be blank, ZIP+4, or       *
000200* alphanumeric (international).  WEIGHT-UNIT-CD tells LIQR010    *
000210* which conversion factor applies to LR-WEIGHT-LBS-RAW.          *
000220*****************************************************************
000230 01  LR-SHIPMENT-REC.
000240     05  LR-SHIPMENT-ID          PIC X(10).
000250     05  LR-ORIGIN-ZIP           PIC X(10).
000260     05  LR-DEST-ZIP             PIC X(10).
000270     05  LR-WEIGHT-LBS-RAW       PIC 9(04)V99.
000280     05  LR-WEIGHT-UNIT-CD       PIC X(01).
000290         88  LR-UNIT-POUNDS          VALUE 'P' ' '.
000300         88  LR-UNIT-OUNCES          VALUE 'O'.
000310         88  LR-UNIT-GRAMS           VALUE 'G'.
000320         88  LR-UNIT-KILOGRAMS       VALUE 'K'.
000330     05  LR-LENGTH-IN            PIC 9(03)V9.
000340     05  LR-WIDTH-IN             PIC 9(03)V9.
000350     05  LR-HEIGHT-IN            PIC 9(03)V9.
000360     05  LR-PACKAGE-TYPE-RAW     PIC X(10).
000370     05  LR-SERVICE-LEVEL-RAW    PIC X(10).
000380     05  LR-CARRIER-RATE         PIC 9(05)V99.
000390     05  FILLER                  PIC X(04).
000400*
000410*****************************************************************
000420* LR-STD-SHIPMENT - the cleaned-up view of a shipment after      *
000430* LIQR010 (U1) has run.  Same shape as LR-SHIPMENT-REC but the   *
000440* ZIPs, weight, package type and service level are the           *
000450* standardized values, and ERROR-MSG carries a defaulting note.  *
000460*****************************************************************
000470 01  LR-STD-SHIPMENT.
000480     05  LS-SHIPMENT-ID          PIC X(10).
000490     05  LS-ORIGIN-ZIP           PIC X(10).
000500     05  LS-DEST-ZIP             PIC X(10).
000510     05  LS-WEIGHT-LBS           PIC 9(04)V99.
000520     05  LS-LENGTH-IN            PIC 9(03)V9.
000530     05  LS-WIDTH-IN             PIC 9(03)V9.
000540     05  LS-HEIGHT-IN            PIC 9(03)V9.
000550     05  LS-PACKAGE-TYPE         PIC X(10).
000560     05  LS-SERVICE-LEVEL        PIC X(10).
000570     05  LS-CARRIER-RATE         PIC 9(05)V99.
000580     05  LS-ERROR-MSG            PIC X(40).
000590     05  FILLER                  PIC X(07).
000600*
000610*****************************************************************
000620* RESULTS-OUT record - one per shipment, LIQR001 WRITEs this     *
000630* after the worker chain (LIQR010/020/030/040/050) returns.      *
000640*****************************************************************
000650 01  LR-RESULT-REC.
000660     05  RR-SHIPMENT-ID          PIC X(10).
000670     05  RR-ORIGIN-ZIP           PIC X(10).
000680     05  RR-DEST-ZIP             PIC X(10).
000690     05  RR-WEIGHT-LBS           PIC 9(04)V99.
000700     05  RR-DIM-WEIGHT           PIC 9(04)V99.
000710     05  RR-BILLABLE-WEIGHT      PIC 9(04)V99.
000720     05  RR-ZONE                 PIC 9(01).
000730     05  RR-BASE-RATE            PIC 9(05)V99.
000740     05  RR-BASE-RATE-X REDEFINES RR-BASE-RATE
000750                                 PIC X(07).
000760     05  RR-FUEL-SURCHARGE       PIC 9(04)V99.
000770     05  RR-DAS-SURCHARGE        PIC 9(04)V99.
000780     05  RR-EDAS-SURCHARGE       PIC 9(04)V99.
000790     05  RR-REMOTE-SURCHARGE     PIC 9(04)V99.
000800     05  RR-TOTAL-SURCHARGES     PIC 9(05)V99.
000810     05  RR-MARKUP-PCT           PIC 9(03)V99.
000820     05  RR-MARKUP-AMOUNT        PIC 9(05)V99.
000830     05  RR-FINAL-RATE           PIC 9(05)V99.
000840     05  RR-FINAL-RATE-X REDEFINES RR-FINAL-RATE
000850                                 PIC X(07).
000860     05  RR-CARRIER-RATE         PIC 9(05)V99.
000870     05  RR-SAVINGS              PIC S9(05)V99.
000880     05  RR-SAVINGS-PCT          PIC S9(03)V99.
000890     05  RR-ERROR-MSG            PIC X(40).
000900     05  FILLER                  PIC X(09).
