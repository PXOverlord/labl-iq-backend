000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LIQR050.
000030 AUTHOR. RANDY FRERKING.
000040 INSTALLATION. LABL IQ - RATE ENGINEERING.
000050 DATE-WRITTEN. 03/28/91.
000060 DATE-COMPILED. 03/28/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*****************************************************************
000090*                                                                *
000100* LIQR050 - Labl IQ Rate Analyzer - RATE BUILD-UP                 *
000110*                                                                *
000120* CALLed once per shipment by LIQR001, after LIQR040 has set the  *
000130* surcharge flags and the base rate.  Builds the fuel and         *
000140* location surcharges, the markup, the final rate, and (when a    *
000150* carrier rate was supplied) the savings, then fills in the       *
000160* entire RESULTS-OUT record for the shipment (U6).  Every money   *
000170* figure is rounded half-up to the cent through 9800-ROUND-2-     *
000180* HALFUP in LIQRCOM so the whole run rounds consistently.          *
000190*                                                                *
000200* Date       UserID    Description                               *
000210* ---------- --------  ---------------------------------------- *
000220* 03/28/91   RJF       Original program.                          *
000230* 11/18/96   RKF       Switched every COMPUTE ROUNDED to the       *
000240*                      shared 9800-ROUND-2-HALFUP (EEDR-0966).     *
000250* 09/09/98   RJF       Y2K review - no date fields; nothing to     *
000260*                      change.                                    *
000270* 07/11/01   RKF       WS-SAVE-AMT-3DEC widened to S9(07)V999      *
000280*                      COMP-3 - a high-value freight shipment      *
000290*                      with a large carrier-rate override was      *
000300*                      overflowing the old S9(05)V999 (EEDR-2244). *
000310* 04/06/04   TLM       1500-SAVINGS now rounds RR-SAVINGS-PCT      *
000320*                      through the new shared 9810-ROUND-PCT-      *
000330*                      HALFUP instead of its own COMPUTE ROUNDED,  *
000340*                      matching the way every U6 money figure      *
000350*                      already rounds (EEDR-5099).                 *
000360* 11/02/06   RKF       Added character-view REDEFINES on the       *
000370*                      three intermediate surcharge/markup/rate    *
000380*                      work fields for ad hoc EEDR trace dumps     *
000390*                      (EEDR-5588).                                *
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-370.
000440 OBJECT-COMPUTER. IBM-370.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470*
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500*****************************************************************
000510* DEFINE LOCAL VARIABLES                                        *
000520*****************************************************************
000530 01  WS-FUEL-SURCHARGE            PIC 9(04)V99 VALUE ZERO.
000540 01  WS-DAS-SURCHARGE             PIC 9(04)V99 VALUE ZERO.
000550 01  WS-EDAS-SURCHARGE            PIC 9(04)V99 VALUE ZERO.
000560 01  WS-REMOTE-SURCHARGE          PIC 9(04)V99 VALUE ZERO.
000570 01  WS-TOTAL-SURCHARGES          PIC 9(05)V99 VALUE ZERO.
000580 01  WS-TOTAL-SURCHARGES-X REDEFINES WS-TOTAL-SURCHARGES
000590                              PIC X(07).
000600 01  WS-MARKUP-AMOUNT             PIC 9(05)V99 VALUE ZERO.
000610 01  WS-MARKUP-AMOUNT-X REDEFINES WS-MARKUP-AMOUNT
000620                              PIC X(07).
000630 01  WS-FINAL-RATE                PIC 9(05)V99 VALUE ZERO.
000640 01  WS-FINAL-RATE-X REDEFINES WS-FINAL-RATE
000650                              PIC X(07).
000660 01  WS-SAVE-AMT-3DEC              PIC S9(07)V999 COMP-3
000670                                              VALUE ZERO.
000680*
000690 COPY LIQRCWA.
000700*
000710 LINKAGE SECTION.
000720 COPY LIQRSHP.
000730 01  LK-ZONE                       PIC 9(01).
000740 01  LK-DIM-WEIGHT                 PIC 9(04)V99.
000750 01  LK-BILLABLE-WEIGHT            PIC 9(04)V99.
000760 01  LK-BASE-RATE                  PIC 9(05)V99.
000770 01  LK-DAS-FLAG                   PIC X(01).
000780 01  LK-EDAS-FLAG                  PIC X(01).
000790 01  LK-REMOTE-FLAG                PIC X(01).
000800 COPY LIQRTAB.
000810*
000820 PROCEDURE DIVISION USING LR-STD-SHIPMENT
000830                          LK-ZONE
000840                          LK-DIM-WEIGHT
000850                          LK-BILLABLE-WEIGHT
000860                          LK-BASE-RATE
000870                          LK-DAS-FLAG
000880                          LK-EDAS-FLAG
000890                          LK-REMOTE-FLAG
000900                          LT-CRITERIA-VALUES
000910                          LR-RESULT-REC.
000920*****************************************************************
000930* Main process.                                                 *
000940*****************************************************************
000950     PERFORM 1000-FUEL-SURCHARGE   THRU 1000-EXIT.
000960     PERFORM 1100-FLAT-SURCHARGES  THRU 1100-EXIT.
000970     PERFORM 1200-TOTAL-SURCHARGES THRU 1200-EXIT.
000980     PERFORM 1300-MARKUP           THRU 1300-EXIT.
000990     PERFORM 1400-FINAL-RATE       THRU 1400-EXIT.
001000     PERFORM 1500-SAVINGS          THRU 1500-EXIT.
001010     PERFORM 1600-BUILD-RESULT-REC THRU 1600-EXIT.
001020     GOBACK.
001030*
001040*****************************************************************
001050* FUEL-SURCHARGE = BASE-RATE x FUEL-SURCHARGE-PCT / 100,          *
001060* rounded half-up (U6).                                          *
001070*****************************************************************
001080 1000-FUEL-SURCHARGE.
001090     COMPUTE LC-ROUND-AMOUNT-IN =
001100             LK-BASE-RATE * LC-FUEL-SURCHARGE-PCT / 100.
001110     PERFORM 9800-ROUND-2-HALFUP  THRU 9800-EXIT.
001120     MOVE LC-ROUND-AMOUNT-OUT      TO WS-FUEL-SURCHARGE.
001130 1000-EXIT.
001140     EXIT.
001150*
001160*****************************************************************
001170* The three flat location surcharges apply only when the         *
001180* matching flag from LIQR040 is 'Y' (U4/U6).                      *
001190*****************************************************************
001200 1100-FLAT-SURCHARGES.
001210     MOVE ZERO                    TO WS-DAS-SURCHARGE.
001220     MOVE ZERO                    TO WS-EDAS-SURCHARGE.
001230     MOVE ZERO                    TO WS-REMOTE-SURCHARGE.
001240     IF  LK-DAS-FLAG EQUAL 'Y'
001250         MOVE LC-DAS-SURCHARGE     TO WS-DAS-SURCHARGE.
001260     IF  LK-EDAS-FLAG EQUAL 'Y'
001270         MOVE LC-EDAS-SURCHARGE    TO WS-EDAS-SURCHARGE.
001280     IF  LK-REMOTE-FLAG EQUAL 'Y'
001290         MOVE LC-REMOTE-SURCHARGE  TO WS-REMOTE-SURCHARGE.
001300 1100-EXIT.
001310     EXIT.
001320*
001330*****************************************************************
001340* TOTAL-SURCHARGES is the sum of all four, rounded half-up (U6). *
001350*****************************************************************
001360 1200-TOTAL-SURCHARGES.
001370     COMPUTE LC-ROUND-AMOUNT-IN =
001380             WS-FUEL-SURCHARGE + WS-DAS-SURCHARGE +
001390             WS-EDAS-SURCHARGE + WS-REMOTE-SURCHARGE.
001400     PERFORM 9800-ROUND-2-HALFUP  THRU 9800-EXIT.
001410     MOVE LC-ROUND-AMOUNT-OUT      TO WS-TOTAL-SURCHARGES.
001420 1200-EXIT.
001430     EXIT.
001440*
001450*****************************************************************
001460* MARKUP-AMOUNT = (BASE-RATE + TOTAL-SURCHARGES) x MARKUP-PCT /  *
001470* 100, rounded half-up (U6).                                     *
001480*****************************************************************
001490 1300-MARKUP.
001500     COMPUTE LC-ROUND-AMOUNT-IN =
001510             (LK-BASE-RATE + WS-TOTAL-SURCHARGES) *
001520             LC-MARKUP-PCT / 100.
001530     PERFORM 9800-ROUND-2-HALFUP  THRU 9800-EXIT.
001540     MOVE LC-ROUND-AMOUNT-OUT      TO WS-MARKUP-AMOUNT.
001550 1300-EXIT.
001560     EXIT.
001570*
001580*****************************************************************
001590* FINAL-RATE = BASE-RATE + TOTAL-SURCHARGES + MARKUP-AMOUNT,      *
001600* rounded half-up (U6).                                          *
001610*****************************************************************
001620 1400-FINAL-RATE.
001630     COMPUTE LC-ROUND-AMOUNT-IN =
001640             LK-BASE-RATE + WS-TOTAL-SURCHARGES +
001650             WS-MARKUP-AMOUNT.
001660     PERFORM 9800-ROUND-2-HALFUP  THRU 9800-EXIT.
001670     MOVE LC-ROUND-AMOUNT-OUT      TO WS-FINAL-RATE.
001680 1400-EXIT.
001690     EXIT.
001700*
001710*****************************************************************
001720* SAVINGS/SAVINGS-PCT are computed only when the shipment          *
001730* supplied a carrier rate greater than zero (U6).                 *
001740*****************************************************************
001750 1500-SAVINGS.
001760     MOVE ZERO                    TO RR-SAVINGS.
001770     MOVE ZERO                    TO RR-SAVINGS-PCT.
001780     IF  LS-CARRIER-RATE GREATER THAN ZERO
001790         COMPUTE WS-SAVE-AMT-3DEC =
001800                 LS-CARRIER-RATE - WS-FINAL-RATE
001810         COMPUTE RR-SAVINGS ROUNDED = WS-SAVE-AMT-3DEC
001820         COMPUTE LC-ROUND-PCT-IN =
001830                 RR-SAVINGS * 100 / LS-CARRIER-RATE
001840         PERFORM 9810-ROUND-PCT-HALFUP THRU 9810-EXIT
001850         MOVE LC-ROUND-PCT-OUT         TO RR-SAVINGS-PCT
001860     END-IF.
001870 1500-EXIT.
001880     EXIT.
001890*
001900*****************************************************************
001910* Move every computed figure into the RESULTS-OUT record for      *
001920* LIQR001 to write.                                              *
001930*****************************************************************
001940 1600-BUILD-RESULT-REC.
001950     MOVE LS-SHIPMENT-ID           TO RR-SHIPMENT-ID.
001960     MOVE LS-ORIGIN-ZIP            TO RR-ORIGIN-ZIP.
001970     MOVE LS-DEST-ZIP              TO RR-DEST-ZIP.
001980     MOVE LS-WEIGHT-LBS            TO RR-WEIGHT-LBS.
001990     MOVE LK-DIM-WEIGHT            TO RR-DIM-WEIGHT.
002000     MOVE LK-BILLABLE-WEIGHT       TO RR-BILLABLE-WEIGHT.
002010     MOVE LK-ZONE                  TO RR-ZONE.
002020     MOVE LK-BASE-RATE             TO RR-BASE-RATE.
002030     MOVE WS-FUEL-SURCHARGE        TO RR-FUEL-SURCHARGE.
002040     MOVE WS-DAS-SURCHARGE         TO RR-DAS-SURCHARGE.
002050     MOVE WS-EDAS-SURCHARGE        TO RR-EDAS-SURCHARGE.
002060     MOVE WS-REMOTE-SURCHARGE      TO RR-REMOTE-SURCHARGE.
002070     MOVE WS-TOTAL-SURCHARGES      TO RR-TOTAL-SURCHARGES.
002080     MOVE LC-MARKUP-PCT            TO RR-MARKUP-PCT.
002090     MOVE WS-MARKUP-AMOUNT         TO RR-MARKUP-AMOUNT.
002100     MOVE WS-FINAL-RATE            TO RR-FINAL-RATE.
002110     MOVE LS-CARRIER-RATE          TO RR-CARRIER-RATE.
002120     MOVE LS-ERROR-MSG             TO RR-ERROR-MSG.
002130 1600-EXIT.
002140     EXIT.
002150*
002160 COPY LIQRCOM.
