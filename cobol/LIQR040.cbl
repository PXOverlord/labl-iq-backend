000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LIQR040.
000030 AUTHOR. RICH JACKSON.
000040 INSTALLATION. LABL IQ - RATE ENGINEERING.
000050 DATE-WRITTEN. 03/25/91.
000060 DATE-COMPILED. 03/25/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*****************************************************************
000090*                                                                *
000100* LIQR040 - Labl IQ Rate Analyzer - SURCHARGE FLAGS/BASE RATE     *
000110*                                                                *
000120* CALLed once per shipment by LIQR001, after LIQR030 has found    *
000130* the zone.  Sets the DAS/EDAS/Remote eligibility flags for the  *
000140* destination ZIP (U4) and looks up the base carrier rate for    *
000150* the shipment's package type, billable weight and zone (U5).    *
000160* A destination ZIP the shipment defaulted to (the placeholder    *
000170* exemption) never carries a DAS, EDAS or Remote surcharge no     *
000180* matter what the DASZIPS file says about it.                     *
000190*                                                                *
000200* Date       UserID    Description                               *
000210* ---------- --------  ---------------------------------------- *
000220* 03/25/91   RCJ       Original program - DAS flag only.          *
000230* 02/14/94   RCJ       EDAS and Remote flags added (EEDR-0640).   *
000240* 06/02/03   RKF       Placeholder exemption for defaulted ZIPs   *
000250*                      added per EEDR-4471.                       *
000260* 09/09/98   RCJ       Y2K review - no date fields; nothing to    *
000270*                      change.                                   *
000280* 11/09/04   TLM       Non-numeric destination ZIPs were coming    *
000290*                      back DAS/Remote ineligible instead of       *
000300*                      eligible per EEDR-5183; also the base-rate  *
000310*                      break search was picking the break just     *
000320*                      above the billable weight instead of the    *
000330*                      one at or below it, mispricing partial-     *
000340*                      break shipments.  Both corrected.           *
000350* 03/22/05   TLM       Placeholder check was comparing against      *
000360*                      the CRITERIA origin ZIP field, so a client   *
000370*                      override off 10001 silently re-enabled the   *
000380*                      surcharges on defaulted ZIPs.  Now tests     *
000390*                      the 10001 literal per spec (EEDR-5210).      *
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-370.
000440 OBJECT-COMPUTER. IBM-370.
000450 SPECIAL-NAMES.
000460     CLASS ZIP-DIGIT IS '0' THRU '9'
000470     CLASS ZIP-ALPHA IS 'A' THRU 'Z'.
000480*
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510*****************************************************************
000520* DEFINE LOCAL VARIABLES                                        *
000530*****************************************************************
000540 01  WS-DEST-ZIP-5                PIC X(05) VALUE SPACES.
000550 01  WS-DEST-ZIP-5-9 REDEFINES WS-DEST-ZIP-5
000560                                  PIC 9(05).
000570 01  WS-DEST-PREFIX-3             PIC X(03) VALUE SPACES.
000580 01  WS-DEST-PREFIX-9 REDEFINES WS-DEST-PREFIX-3
000590                                  PIC 9(03).
000600 01  WS-PLACEHOLDER-DEST          PIC X(01) VALUE 'N'.
000610     88  WS-DEST-IS-PLACEHOLDER       VALUE 'Y'.
000620 01  WS-DEST-HAS-ALPHA            PIC X(01) VALUE 'N'.
000630     88  WS-DEST-IS-INTL              VALUE 'Y'.
000640 01  WS-DEST-ZIP-SUB              PIC 9(02) COMP VALUE ZERO.
000650 01  WS-DEST-ONE-CHAR             PIC X(01) VALUE SPACE.
000660*
000670 01  WS-RATE-TYPE                 PIC X(08) VALUE SPACES.
000680 01  WS-RATE-FOUND                PIC X(01) VALUE 'N'.
000690     88  WS-RATE-WAS-FOUND            VALUE 'Y'.
000700 01  WS-BEST-BREAK-SUB             PIC 9(02) COMP VALUE ZERO.
000710 01  WS-BEST-BREAK-VALUE           PIC 9(03)V99 VALUE ZERO.
000720*
000730 77  WS-BREAK-SCAN-CNT             PIC 9(03) COMP VALUE ZERO.
000740*
000750 COPY LIQRCWA.
000760*
000770 LINKAGE SECTION.
000780 COPY LIQRSHP.
000790 01  LK-ZONE                       PIC 9(01).
000800 01  LK-BILLABLE-WEIGHT            PIC 9(04)V99.
000810 COPY LIQRTAB.
000820 01  LK-BASE-RATE                  PIC 9(05)V99.
000830 01  LK-BASE-RATE-X REDEFINES LK-BASE-RATE
000840                                  PIC X(07).
000850 01  LK-DAS-FLAG                   PIC X(01).
000860 01  LK-EDAS-FLAG                  PIC X(01).
000870 01  LK-REMOTE-FLAG                PIC X(01).
000880*
000890 PROCEDURE DIVISION USING LR-STD-SHIPMENT
000900                          LK-ZONE
000910                          LK-BILLABLE-WEIGHT
000920                          LT-DAS-ZIP-TABLE
000930                          LT-RATE-TABLE
000940                          LT-CRITERIA-VALUES
000950                          LK-BASE-RATE
000960                          LK-DAS-FLAG
000970                          LK-EDAS-FLAG
000980                          LK-REMOTE-FLAG.
000990*****************************************************************
001000* Main process.                                                 *
001010*****************************************************************
001020     PERFORM 1000-DAS-LOOKUP        THRU 1000-EXIT.
001030     PERFORM 1100-EDAS-LOOKUP       THRU 1100-EXIT.
001040     PERFORM 1200-REMOTE-LOOKUP     THRU 1200-EXIT.
001050     PERFORM 1300-PLACEHOLDER-CHECK THRU 1300-EXIT.
001060     PERFORM 2000-BASE-RATE-LOOKUP  THRU 2000-EXIT.
001070     GOBACK.
001080*
001090*****************************************************************
001100* DAS eligibility - a binary SEARCH ALL against the ascending    *
001110* DASZIPS table.  A ZIP that is not 5 numeric digits (blank, or  *
001120* alphanumeric/international) never made it onto DASZIPS, so it  *
001130* defaults to DAS-eligible instead of exempt (U4).                *
001140*****************************************************************
001150 1000-DAS-LOOKUP.
001160     MOVE LS-DEST-ZIP (1:5)       TO WS-DEST-ZIP-5.
001170     IF  WS-DEST-ZIP-5-9 IS NUMERIC
001180         MOVE 'N'                 TO LK-DAS-FLAG
001190         SET DZ-IDX               TO 1
001200         SEARCH ALL LT-DAS-ZIP-ITEM
001210             AT END
001220                 CONTINUE
001230             WHEN DZT-ZIP-CODE (DZ-IDX) EQUAL WS-DEST-ZIP-5
001240                 MOVE DZT-DAS-FLAG (DZ-IDX) TO LK-DAS-FLAG
001250         END-SEARCH
001260     ELSE
001270         MOVE 'Y'                 TO LK-DAS-FLAG.
001280 1000-EXIT.
001290     EXIT.
001300*
001310*****************************************************************
001320* EDAS eligibility - same table, same key (U4).                  *
001330*****************************************************************
001340 1100-EDAS-LOOKUP.
001350     MOVE 'N'                     TO LK-EDAS-FLAG.
001360     IF  WS-DEST-ZIP-5-9 IS NUMERIC
001370         SET DZ-IDX               TO 1
001380         SEARCH ALL LT-DAS-ZIP-ITEM
001390             AT END
001400                 CONTINUE
001410             WHEN DZT-ZIP-CODE (DZ-IDX) EQUAL WS-DEST-ZIP-5
001420                 MOVE DZT-EDAS-FLAG (DZ-IDX) TO LK-EDAS-FLAG
001430         END-SEARCH.
001440 1100-EXIT.
001450     EXIT.
001460*
001470*****************************************************************
001480* Remote eligibility - the DASZIPS flag, plus the hard-coded      *
001490* Alaska (995-999) and Hawaii (967-968) prefix rule regardless    *
001500* of whether the ZIP is on the DASZIPS file at all.  A ZIP that   *
001510* is not 5 numeric digits is remote only when it is genuinely     *
001520* international - i.e. it carries a letter - not merely because   *
001530* it failed the DASZIPS lookup (U4).                              *
001540*****************************************************************
001550 1200-REMOTE-LOOKUP.
001560     MOVE 'N'                     TO LK-REMOTE-FLAG.
001570     IF  WS-DEST-ZIP-5-9 IS NUMERIC
001580         SET DZ-IDX               TO 1
001590         SEARCH ALL LT-DAS-ZIP-ITEM
001600             AT END
001610                 CONTINUE
001620             WHEN DZT-ZIP-CODE (DZ-IDX) EQUAL WS-DEST-ZIP-5
001630                 MOVE DZT-REMOTE-FLAG (DZ-IDX) TO LK-REMOTE-FLAG
001640         END-SEARCH
001650         MOVE LS-DEST-ZIP (1:3)   TO WS-DEST-PREFIX-3
001660         IF  WS-DEST-PREFIX-9 GREATER THAN OR EQUAL TO 995
001670             AND WS-DEST-PREFIX-9 LESS THAN OR EQUAL TO 999
001680             MOVE 'Y'              TO LK-REMOTE-FLAG
001690         END-IF
001700         IF  WS-DEST-PREFIX-9 GREATER THAN OR EQUAL TO 967
001710             AND WS-DEST-PREFIX-9 LESS THAN OR EQUAL TO 968
001720             MOVE 'Y'              TO LK-REMOTE-FLAG
001730         END-IF
001740     ELSE
001750         PERFORM 1250-CHECK-INTL-ZIP THRU 1250-EXIT
001760         IF  WS-DEST-IS-INTL
001770             MOVE 'Y'              TO LK-REMOTE-FLAG
001780         END-IF
001790     END-IF.
001800 1200-EXIT.
001810     EXIT.
001820*
001830*****************************************************************
001840* Does LS-DEST-ZIP carry at least one letter?  Tested a           *
001850* character at a time the way LIQR010 tests a ZIP for digits -    *
001860* the CLASS test only fires on a field where every character      *
001870* qualifies, so a single field-wide test cannot answer "does it   *
001880* contain a letter anywhere" (U4).                                *
001890*****************************************************************
001900 1250-CHECK-INTL-ZIP.
001910     MOVE 'N'                     TO WS-DEST-HAS-ALPHA.
001920     PERFORM 1260-CHECK-ONE-CHAR THRU 1260-EXIT
001930             VARYING WS-DEST-ZIP-SUB FROM 1 BY 1
001940             UNTIL WS-DEST-ZIP-SUB GREATER THAN 10
001950                 OR WS-DEST-IS-INTL.
001960 1250-EXIT.
001970     EXIT.
001980*
001990 1260-CHECK-ONE-CHAR.
002000     MOVE LS-DEST-ZIP (WS-DEST-ZIP-SUB:1) TO WS-DEST-ONE-CHAR.
002010     IF  WS-DEST-ONE-CHAR IS ZIP-ALPHA
002020         MOVE 'Y'                 TO WS-DEST-HAS-ALPHA.
002030 1260-EXIT.
002040     EXIT.
002050*
002060*****************************************************************
002070* A destination ZIP that LIQR010 had to default (the 10001 or       *
002080* 60601 fallback literal, per spec - not the CRITERIA origin ZIP,   *
002090* which a client override could move away from 10001) never        *
002100* carries a location surcharge (U4).                                *
002110*****************************************************************
002120 1300-PLACEHOLDER-CHECK.
002130     MOVE 'N'                     TO WS-PLACEHOLDER-DEST.
002140     IF  LS-DEST-ZIP (1:5) EQUAL '10001'
002150         OR LS-DEST-ZIP (1:5) EQUAL '60601'
002160         MOVE 'Y'                 TO WS-PLACEHOLDER-DEST.
002170     IF  WS-DEST-IS-PLACEHOLDER
002180         MOVE 'N'                 TO LK-DAS-FLAG
002190         MOVE 'N'                 TO LK-EDAS-FLAG
002200         MOVE 'N'                 TO LK-REMOTE-FLAG.
002210 1300-EXIT.
002220     EXIT.
002230*
002240*****************************************************************
002250* Base rate lookup (U5) - partition RATETABLE by package type    *
002260* (Letters for envelopes, Pkg for everything else), find the      *
002270* highest weight break that is still at or under the billable     *
002280* weight - the last break the shipment has actually cleared -      *
002290* falling back to the table's lowest break when the shipment is    *
002300* lighter than every break, then take the rate for LK-ZONE.        *
002310* Nothing found, or a zero/negative rate on the table, leaves      *
002320* LK-BASE-RATE zero and notes it in LS-ERROR-MSG so LIQR050 can     *
002330* flag the shipment.                                               *
002340*****************************************************************
002350 2000-BASE-RATE-LOOKUP.
002360     MOVE ZERO                    TO LK-BASE-RATE.
002370     MOVE 'N'                     TO WS-RATE-FOUND.
002380     MOVE ZERO                    TO WS-BEST-BREAK-SUB.
002390     MOVE ZERO                    TO WS-BEST-BREAK-VALUE.
002400     MOVE ZERO                    TO WS-BREAK-SCAN-CNT.
002410     IF  LS-PACKAGE-TYPE (1:8) EQUAL 'envelope'
002420         MOVE 'Letters '          TO WS-RATE-TYPE
002430     ELSE
002440         MOVE 'Pkg     '          TO WS-RATE-TYPE.
002450     PERFORM 2100-FIND-HIGHEST-LE-BREAK THRU 2100-EXIT
002460             VARYING RT-IDX FROM 1 BY 1
002470             UNTIL RT-IDX GREATER THAN LT-RATE-CNT.
002480     IF  WS-RATE-FOUND EQUAL 'N'
002490         MOVE 999.99               TO WS-BEST-BREAK-VALUE
002500         PERFORM 2200-FIND-FIRST-BREAK THRU 2200-EXIT
002510                 VARYING RT-IDX FROM 1 BY 1
002520                 UNTIL RT-IDX GREATER THAN LT-RATE-CNT.
002530     IF  WS-RATE-FOUND EQUAL 'Y'
002540         AND RTT-ZONE-RATE (WS-BEST-BREAK-SUB, LK-ZONE)
002550                 GREATER THAN ZERO
002560         MOVE RTT-ZONE-RATE (WS-BEST-BREAK-SUB, LK-ZONE)
002570                                   TO LK-BASE-RATE
002580     ELSE
002590         MOVE ZERO                 TO LK-BASE-RATE
002600         IF  WS-RATE-FOUND EQUAL 'Y'
002610             MOVE RTT-ZONE-RATE (WS-BEST-BREAK-SUB, LK-ZONE)
002620                                   TO LK-BASE-RATE-X
002630         ELSE
002640             MOVE ZERO             TO LK-BASE-RATE-X
002650         END-IF
002660         MOVE 'BASE RATE NOT FOUND, TABLE RATE='
002670                                   TO LC-NEW-NOTE
002680         MOVE LK-BASE-RATE-X       TO LC-NEW-NOTE (33:7)
002690         PERFORM 9900-APPEND-ERROR-NOTE THRU 9900-EXIT
002700         MOVE LC-ERROR-NOTE-TEXT   TO LS-ERROR-MSG.
002710 2000-EXIT.
002720     EXIT.
002730*
002740*****************************************************************
002750* Among the rows for WS-RATE-TYPE, keep the one with the highest  *
002760* weight break that does not exceed the billable weight - the      *
002770* last break the shipment has cleared (U5).                        *
002780*****************************************************************
002790 2100-FIND-HIGHEST-LE-BREAK.
002800     ADD 1                        TO WS-BREAK-SCAN-CNT.
002810     IF  RTT-RATE-TYPE (RT-IDX) EQUAL WS-RATE-TYPE
002820         AND RTT-WEIGHT-BREAK (RT-IDX)
002830                 LESS THAN OR EQUAL TO LK-BILLABLE-WEIGHT
002840         AND RTT-WEIGHT-BREAK (RT-IDX) GREATER THAN OR EQUAL TO
002850                 WS-BEST-BREAK-VALUE
002860         MOVE RTT-WEIGHT-BREAK (RT-IDX) TO WS-BEST-BREAK-VALUE
002870         SET WS-BEST-BREAK-SUB TO RT-IDX
002880         MOVE 'Y'                  TO WS-RATE-FOUND.
002890 2100-EXIT.
002900     EXIT.
002910*
002920*****************************************************************
002930* The billable weight is lighter than every break on the table -  *
002940* fall back to the lowest break instead of failing the shipment    *
002950* (U5).                                                            *
002960*****************************************************************
002970 2200-FIND-FIRST-BREAK.
002980     IF  WS-RATE-FOUND EQUAL 'N'
002990         AND RTT-RATE-TYPE (RT-IDX) EQUAL WS-RATE-TYPE
003000         AND RTT-WEIGHT-BREAK (RT-IDX) LESS THAN WS-BEST-BREAK-VALUE
003010         MOVE RTT-WEIGHT-BREAK (RT-IDX) TO WS-BEST-BREAK-VALUE
003020         SET WS-BEST-BREAK-SUB TO RT-IDX
003030         MOVE 'Y'                  TO WS-RATE-FOUND.
003040 2200-EXIT.
003050     EXIT.
