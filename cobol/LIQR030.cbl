000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LIQR030.
000030 AUTHOR. RANDY FRERKING.
000040 INSTALLATION. LABL IQ - RATE ENGINEERING.
000050 DATE-WRITTEN. 03/20/91.
000060 DATE-COMPILED. 03/20/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*****************************************************************
000090*                                                                *
000100* LIQR030 - Labl IQ Rate Analyzer - DIM WEIGHT AND ZONE           *
000110*                                                                *
000120* CALLed once per shipment by LIQR001, after LIQR010 has          *
000130* standardized the shipment.  Works out the dimensional weight,  *
000140* the billable weight, and the carrier zone for the origin/dest  *
000150* ZIP pair (U2, U3).  A ZIP pair the zone matrix has never seen   *
000160* comes back zone 8 - the shipment still prices, it just prices  *
000170* at the worst zone on the table.                                *
000180*                                                                *
000190* Date       UserID    Description                               *
000200* ---------- --------  ---------------------------------------- *
000210* 03/20/91   RJF       Original program.                          *
000220* 04/11/95   RKF       Origin-prefix fallback to client origin    *
000230*                      added (EEDR-0721) - an origin prefix       *
000240*                      nobody ships from was defaulting to zone 8 *
000250*                      even when the destination was well known.  *
000260* 09/09/98   RJF       Y2K review - no date fields; nothing to    *
000270*                      change.                                   *
000280* 11/09/04   TLM       Origin fallback was stopping after the     *
000290*                      client-origin retry and treating "pair    *
000300*                      not found" the same as "origin unknown".   *
000310*                      Split the destination-prefix and origin-   *
000320*                      prefix existence checks apart and added    *
000330*                      the first-matrix-row fallback per          *
000340*                      EEDR-5183.                                 *
000350* 03/22/05   TLM       2000-STD-PREFIX was slicing the first 3    *
000360*                      bytes of the already 5-digit-padded ZIP    *
000370*                      instead of standardizing the prefix from   *
000380*                      the raw ZIP on its own digit count, so a   *
000390*                      short ZIP like "12" prefixed as "000"      *
000400*                      instead of "012".  Now takes LR-SHIPMENT-  *
000410*                      REC and runs 9700-EXTRACT-DIGITS itself,   *
000420*                      padding/truncating to 3 the way U3 spells  *
000430*                      it out, independent of LIQR010's 5-digit   *
000440*                      rule (EEDR-5236).                          *
000450*****************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-370.
000490 OBJECT-COMPUTER. IBM-370.
000500 SPECIAL-NAMES.
000510     CLASS ZIP-DIGIT IS '0' THRU '9'
000520     CLASS ZIP-ALPHA IS 'A' THRU 'Z'.
000530*
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560*****************************************************************
000570* DEFINE LOCAL VARIABLES                                        *
000580*****************************************************************
000590 01  WS-CUBE-IN                  PIC 9(08)V999 COMP-3 VALUE ZERO.
000600 01  WS-DIM-WEIGHT-RAW           PIC 9(05)V999 COMP-3 VALUE ZERO.
000610 01  WS-DIM-TENTHS               PIC 9(05)     COMP   VALUE ZERO.
000620*
000630 01  WS-ORIGIN-PREFIX            PIC X(03) VALUE SPACES.
000640 01  WS-ORIGIN-PREFIX-9 REDEFINES WS-ORIGIN-PREFIX
000650                                  PIC 9(03).
000660 01  WS-DEST-PREFIX              PIC X(03) VALUE SPACES.
000670 01  WS-DEST-PREFIX-9 REDEFINES WS-DEST-PREFIX
000680                                  PIC 9(03).
000690 01  WS-ORIGIN-IS-NUMERIC        PIC X(01) VALUE 'N'.
000700     88  WS-ORIGIN-NUMERIC           VALUE 'Y'.
000710 01  WS-DEST-IS-NUMERIC          PIC X(01) VALUE 'N'.
000720     88  WS-DEST-NUMERIC              VALUE 'Y'.
000730*
000740*****************************************************************
000750* Work fields for standardizing one raw ZIP to its 3-digit       *
000760* prefix (U3) - built once, called for origin and again for      *
000770* destination.                                                    *
000780*****************************************************************
000790 01  WS-PFX-INPUT                PIC X(10) VALUE SPACES.
000800 01  WS-PFX-INPUT-9 REDEFINES WS-PFX-INPUT
000810                                  PIC 9(10).
000820 01  WS-PFX-RESULT               PIC X(03) VALUE SPACES.
000830 01  WS-PFX-HAS-ALPHA            PIC X(01) VALUE 'N'.
000840     88  WS-PFX-IS-INTL               VALUE 'Y'.
000850 01  WS-PFX-ONE-CHAR              PIC X(01) VALUE SPACE.
000860 01  WS-PFX-PAD-CNT               PIC 9(02) COMP VALUE ZERO.
000870 77  WS-PFX-SUB                   PIC 9(02) COMP VALUE ZERO.
000880*
000890 01  WS-ZONE-FOUND                PIC X(01) VALUE 'N'.
000900     88  WS-ZONE-WAS-FOUND            VALUE 'Y'.
000910 01  WS-LOOKUP-ORIGIN              PIC X(03) VALUE SPACES.
000920 01  WS-DEST-PFX-FOUND             PIC X(01) VALUE 'N'.
000930     88  WS-DEST-PFX-WAS-FOUND         VALUE 'Y'.
000940 01  WS-ORIGIN-PFX-FOUND           PIC X(01) VALUE 'N'.
000950     88  WS-ORIGIN-PFX-WAS-FOUND       VALUE 'Y'.
000960*
000970*****************************************************************
000980* Digit-editing utilities, shared across workers.                *
000990*****************************************************************
001000 COPY LIQRCWA.
001010*
001020 LINKAGE SECTION.
001030 COPY LIQRSHP.
001040 COPY LIQRTAB.
001050 01  LK-DIM-WEIGHT                PIC 9(04)V99.
001060 01  LK-BILLABLE-WEIGHT           PIC 9(04)V99.
001070 01  LK-ZONE                      PIC 9(01).
001080*
001090 PROCEDURE DIVISION USING LR-SHIPMENT-REC
001100                          LR-STD-SHIPMENT
001110                          LT-ZONE-MATRIX-TABLE
001120                          LT-CRITERIA-VALUES
001130                          LK-DIM-WEIGHT
001140                          LK-BILLABLE-WEIGHT
001150                          LK-ZONE.
001160*****************************************************************
001170* Main process.                                                 *
001180*****************************************************************
001190     PERFORM 1000-CALC-DIM-WEIGHT   THRU 1000-EXIT.
001200     PERFORM 1100-CALC-BILLABLE     THRU 1100-EXIT.
001210     PERFORM 2000-STD-PREFIX        THRU 2000-EXIT.
001220     PERFORM 3000-FIND-ZONE         THRU 3000-EXIT.
001230     GOBACK.
001240*
001250*****************************************************************
001260* DIM-WEIGHT = L x W x H / DIM-DIVISOR, rounded UP to the next   *
001270* tenth of a pound (U2).                                         *
001280*****************************************************************
001290 1000-CALC-DIM-WEIGHT.
001300     COMPUTE WS-CUBE-IN ROUNDED =
001310             LS-LENGTH-IN * LS-WIDTH-IN * LS-HEIGHT-IN.
001320     COMPUTE WS-DIM-WEIGHT-RAW ROUNDED =
001330             WS-CUBE-IN / LC-DIM-DIVISOR.
001340     COMPUTE WS-DIM-TENTHS =
001350             WS-DIM-WEIGHT-RAW * 10.
001360     IF  (WS-DIM-WEIGHT-RAW * 10) GREATER THAN WS-DIM-TENTHS
001370         ADD 1                    TO WS-DIM-TENTHS.
001380     COMPUTE LK-DIM-WEIGHT ROUNDED =
001390             WS-DIM-TENTHS / 10.
001400 1000-EXIT.
001410     EXIT.
001420*
001430*****************************************************************
001440* BILLABLE-WEIGHT is the greater of actual and dim weight, with  *
001450* a floor of 1.0 lb (U2).                                        *
001460*****************************************************************
001470 1100-CALC-BILLABLE.
001480     IF  LS-WEIGHT-LBS GREATER THAN LK-DIM-WEIGHT
001490         MOVE LS-WEIGHT-LBS       TO LK-BILLABLE-WEIGHT
001500     ELSE
001510         MOVE LK-DIM-WEIGHT       TO LK-BILLABLE-WEIGHT.
001520     IF  LK-BILLABLE-WEIGHT LESS THAN 1.00
001530         MOVE 1.00                TO LK-BILLABLE-WEIGHT.
001540 1100-EXIT.
001550     EXIT.
001560*
001570*****************************************************************
001580* Reduce the origin and destination ZIPs to their 3-digit        *
001590* prefix, standardized straight off the RAW ZIP - take digits    *
001600* only, left-pad to 3 when short, first 3 when long.  This is    *
001610* U3's own rule and is independent of the 5-digit pad LIQR010    *
001620* applies for U1, so 2010-BUILD-ONE-PREFIX works off              *
001630* LR-SHIPMENT-REC, not the already-standardized LR-STD-SHIPMENT.  *
001640* A ZIP with a letter in it (international) or with no digits    *
001650* at all comes back not-valid and falls through to zone 8 in     *
001660* 3000-FIND-ZONE (U3).                                            *
001670*****************************************************************
001680 2000-STD-PREFIX.
001690     MOVE 'N'                    TO WS-ORIGIN-IS-NUMERIC.
001700     MOVE 'N'                    TO WS-DEST-IS-NUMERIC.
001710     MOVE SPACES                 TO WS-ORIGIN-PREFIX.
001720     MOVE SPACES                 TO WS-DEST-PREFIX.
001730     MOVE LR-ORIGIN-ZIP           TO WS-PFX-INPUT.
001740     PERFORM 2010-BUILD-ONE-PREFIX THRU 2010-EXIT.
001750     IF  WS-PFX-RESULT NOT EQUAL SPACES
001760         MOVE WS-PFX-RESULT       TO WS-ORIGIN-PREFIX
001770         IF  WS-ORIGIN-PREFIX-9 IS NUMERIC
001780             MOVE 'Y'             TO WS-ORIGIN-IS-NUMERIC
001790         END-IF
001800     END-IF.
001810     MOVE LR-DEST-ZIP             TO WS-PFX-INPUT.
001820     PERFORM 2010-BUILD-ONE-PREFIX THRU 2010-EXIT.
001830     IF  WS-PFX-RESULT NOT EQUAL SPACES
001840         MOVE WS-PFX-RESULT       TO WS-DEST-PREFIX
001850         IF  WS-DEST-PREFIX-9 IS NUMERIC
001860             MOVE 'Y'             TO WS-DEST-IS-NUMERIC
001870         END-IF
001880     END-IF.
001890 2000-EXIT.
001900     EXIT.
001910*
001920*****************************************************************
001930* Standardize WS-PFX-INPUT to its 3-digit prefix in WS-PFX-       *
001940* RESULT.  A letter anywhere in the ZIP makes it international -  *
001950* WS-PFX-RESULT comes back spaces and 2000-STD-PREFIX leaves the  *
001960* prefix not-numeric.  Otherwise take the digits only; none at    *
001970* all is also invalid (spaces), fewer than 3 pads left with       *
001980* zeros, 3 or more takes the first 3 (U3).                        *
001990*****************************************************************
002000 2010-BUILD-ONE-PREFIX.
002010     MOVE 'N'                    TO WS-PFX-HAS-ALPHA.
002020     MOVE SPACES                 TO WS-PFX-RESULT.
002030     IF  WS-PFX-INPUT-9 IS NOT NUMERIC
002040         PERFORM 2020-CHECK-ONE-CHAR THRU 2020-EXIT
002050                 VARYING WS-PFX-SUB FROM 1 BY 1
002060                 UNTIL WS-PFX-SUB GREATER THAN 10
002070                     OR WS-PFX-IS-INTL
002080     END-IF.
002090     IF  NOT WS-PFX-IS-INTL
002100         MOVE WS-PFX-INPUT         TO LC-EDIT-INPUT
002110         PERFORM 9700-EXTRACT-DIGITS THRU 9700-EXIT
002120         IF  LC-EDIT-DIGIT-CNT GREATER THAN ZERO
002130             IF  LC-EDIT-DIGIT-CNT GREATER THAN OR EQUAL TO 3
002140                 MOVE LC-EDIT-DIGITS (1:3) TO WS-PFX-RESULT
002150             ELSE
002160                 COMPUTE WS-PFX-PAD-CNT = 3 - LC-EDIT-DIGIT-CNT
002170                 MOVE ALL '0'            TO WS-PFX-RESULT
002180                 MOVE LC-EDIT-DIGITS (1:LC-EDIT-DIGIT-CNT)
002190                         TO WS-PFX-RESULT
002200                            (WS-PFX-PAD-CNT + 1:LC-EDIT-DIGIT-CNT)
002210             END-IF
002220         END-IF
002230     END-IF.
002240 2010-EXIT.
002250     EXIT.
002260*
002270 2020-CHECK-ONE-CHAR.
002280     MOVE WS-PFX-INPUT (WS-PFX-SUB:1) TO WS-PFX-ONE-CHAR.
002290     IF  WS-PFX-ONE-CHAR IS ZIP-ALPHA
002300         MOVE 'Y'                 TO WS-PFX-HAS-ALPHA.
002310 2020-EXIT.
002320     EXIT.
002330*
002340*****************************************************************
002350* Look the prefix pair up in the zone matrix.  A destination     *
002360* prefix the table has never seen is zone 8 - no amount of       *
002370* origin juggling can save it.  A known destination but an       *
002380* origin prefix the table has never seen from tries the          *
002390* client's own origin prefix next, and if that is unknown too    *
002400* falls back to the first origin row on the table before the     *
002410* pair lookup runs (U3).                                         *
002420*****************************************************************
002430 3000-FIND-ZONE.
002440     MOVE 8                       TO LK-ZONE.
002450     IF  WS-ORIGIN-NUMERIC
002460         AND WS-DEST-NUMERIC
002470         PERFORM 3050-CHECK-DEST-PREFIX THRU 3050-EXIT
002480         IF  WS-DEST-PFX-WAS-FOUND
002490             MOVE WS-ORIGIN-PREFIX    TO WS-LOOKUP-ORIGIN
002500             PERFORM 3060-CHECK-ORIGIN-PREFIX THRU 3060-EXIT
002510             IF  NOT WS-ORIGIN-PFX-WAS-FOUND
002520                 MOVE LC-CLIENT-ORIGIN-ZIP (1:3) TO WS-LOOKUP-ORIGIN
002530                 PERFORM 3060-CHECK-ORIGIN-PREFIX THRU 3060-EXIT
002540                 IF  NOT WS-ORIGIN-PFX-WAS-FOUND
002550                     AND LT-ZONE-MATRIX-CNT GREATER THAN ZERO
002560                     MOVE ZMT-ORIGIN-PREFIX (1) TO WS-LOOKUP-ORIGIN
002570                 END-IF
002580             END-IF
002590             PERFORM 3100-SEARCH-MATRIX THRU 3100-EXIT
002600         END-IF
002610     END-IF.
002620 3000-EXIT.
002630     EXIT.
002640*
002650*****************************************************************
002660* Does ANY row of the matrix carry this destination prefix, on   *
002670* any origin at all?  Checked once, up front, independent of     *
002680* origin (U3).                                                   *
002690*****************************************************************
002700 3050-CHECK-DEST-PREFIX.
002710     MOVE 'N'                     TO WS-DEST-PFX-FOUND.
002720     SET ZM-IDX                   TO 1.
002730     SEARCH LT-ZONE-MATRIX-ITEM
002740         AT END
002750             CONTINUE
002760         WHEN ZMT-DEST-PREFIX (ZM-IDX) EQUAL WS-DEST-PREFIX
002770             MOVE 'Y'              TO WS-DEST-PFX-FOUND
002780     END-SEARCH.
002790 3050-EXIT.
002800     EXIT.
002810*
002820*****************************************************************
002830* Does ANY row of the matrix carry WS-LOOKUP-ORIGIN as an        *
002840* origin, on any destination at all?  Used to test the actual    *
002850* origin, then the client origin, before falling back to the     *
002860* first row (U3).                                                 *
002870*****************************************************************
002880 3060-CHECK-ORIGIN-PREFIX.
002890     MOVE 'N'                     TO WS-ORIGIN-PFX-FOUND.
002900     SET ZM-IDX                   TO 1.
002910     SEARCH LT-ZONE-MATRIX-ITEM
002920         AT END
002930             CONTINUE
002940         WHEN ZMT-ORIGIN-PREFIX (ZM-IDX) EQUAL WS-LOOKUP-ORIGIN
002950             MOVE 'Y'              TO WS-ORIGIN-PFX-FOUND
002960     END-SEARCH.
002970 3060-EXIT.
002980     EXIT.
002990*
003000*****************************************************************
003010* Resolved origin/destination pair lookup.  If the cell itself   *
003020* is missing, or comes back outside 1-8, LK-ZONE stays at the    *
003030* 8 that 3000-FIND-ZONE preset (U3).                             *
003040*****************************************************************
003050 3100-SEARCH-MATRIX.
003060     MOVE 'N'                     TO WS-ZONE-FOUND.
003070     SET ZM-IDX                   TO 1.
003080     SEARCH LT-ZONE-MATRIX-ITEM
003090         AT END
003100             CONTINUE
003110         WHEN ZMT-ORIGIN-PREFIX (ZM-IDX) EQUAL WS-LOOKUP-ORIGIN
003120             AND ZMT-DEST-PREFIX (ZM-IDX) EQUAL WS-DEST-PREFIX
003130             MOVE 'Y'                TO WS-ZONE-FOUND
003140     END-SEARCH.
003150     IF  WS-ZONE-WAS-FOUND
003160         AND ZMT-ZONE (ZM-IDX) GREATER THAN OR EQUAL TO 1
003170         AND ZMT-ZONE (ZM-IDX) LESS THAN OR EQUAL TO 8
003180         MOVE ZMT-ZONE (ZM-IDX)    TO LK-ZONE.
003190 3100-EXIT.
003200     EXIT.
003210*
003220 COPY LIQRCOM.
