000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LIQR020.
000030 AUTHOR. RICH JACKSON.
000040 INSTALLATION. LABL IQ - RATE ENGINEERING.
000050 DATE-WRITTEN. 03/18/91.
000060 DATE-COMPILED. 03/18/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*****************************************************************
000090*                                                                *
000100* LIQR020 - Labl IQ Rate Analyzer - REFERENCE DATA LOAD           *
000110*                                                                *
000120* CALLed once by LIQR001 before the shipment loop starts.        *
000130* Reads ZONEMATRIX, DASZIPS, RATETABLE and CRITERIA completely    *
000140* into the working-storage tables in LIQRTAB so every worker can  *
000150* search them in memory.  Any ZONEMATRIX zone outside 1-8 is      *
000160* forced to 8 on the way in.  CRITERIA lines that never show up   *
000170* leave the shop default already carried in LT-CRITERIA-VALUES.  *
000180*                                                                *
000190* Date       UserID    Description                               *
000200* ---------- --------  ---------------------------------------- *
000210* 03/18/91   RCJ       Original program.                          *
000220* 07/22/94   RKF       DAS-ZIP-TABLE loaded pre-sorted so LIQR040 *
000230*                      can SEARCH ALL it (EEDR-1140).             *
000240* 09/09/98   RCJ       Y2K review - no date fields; nothing to    *
000250*                      change.                                   *
000260* 04/14/03   RKF       Negative surcharge/DIM-DIVISOR CRITERIA    *
000270*                      lines now reset to the shop default        *
000280*                      instead of loading as-is (EEDR-1180).      *
000290*****************************************************************
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SOURCE-COMPUTER. IBM-370.
000330 OBJECT-COMPUTER. IBM-370.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT ZONEMATRIX ASSIGN TO ZONEMTX
000390         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS  IS WS-ZONEMTX-STATUS.
000410     SELECT DASZIPS    ASSIGN TO DASZIPS
000420         ORGANIZATION IS LINE SEQUENTIAL
000430         FILE STATUS  IS WS-DASZIPS-STATUS.
000440     SELECT RATETABLE  ASSIGN TO RATETAB
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS  IS WS-RATETAB-STATUS.
000470     SELECT CRITERIA   ASSIGN TO CRITERIA
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS  IS WS-CRIT-STATUS.
000500*
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  ZONEMATRIX
000540     RECORDING MODE IS F
000550     LABEL RECORDS ARE STANDARD
000560     RECORD CONTAINS 8 CHARACTERS
000570     DATA RECORD IS ZONEMATRIX-REC.
000580 01  ZONEMATRIX-REC              PIC X(08).
000590*
000600 FD  DASZIPS
000610     RECORDING MODE IS F
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 8 CHARACTERS
000640     DATA RECORD IS DASZIPS-REC.
000650 01  DASZIPS-REC                 PIC X(08).
000660*
000670 FD  RATETABLE
000680     RECORDING MODE IS F
000690     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 27 CHARACTERS
000710     DATA RECORD IS RATETABLE-REC.
000720 01  RATETABLE-REC               PIC X(27).
000730*
000740 FD  CRITERIA
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 36 CHARACTERS
000780     DATA RECORD IS CRITERIA-REC.
000790 01  CRITERIA-REC                PIC X(36).
000800*
000810 WORKING-STORAGE SECTION.
000820*****************************************************************
000830* DEFINE LOCAL VARIABLES                                        *
000840*****************************************************************
000850 01  WS-ZONEMTX-STATUS           PIC X(02) VALUE SPACES.
000860 01  WS-DASZIPS-STATUS           PIC X(02) VALUE SPACES.
000870 01  WS-RATETAB-STATUS           PIC X(02) VALUE SPACES.
000880 01  WS-CRIT-STATUS              PIC X(02) VALUE SPACES.
000890*
000900 01  WS-EOF-ZONEMTX              PIC X(01) VALUE 'N'.
000910     88  WS-NO-MORE-ZONEMTX          VALUE 'Y'.
000920 01  WS-EOF-DASZIPS               PIC X(01) VALUE 'N'.
000930     88  WS-NO-MORE-DASZIPS           VALUE 'Y'.
000940 01  WS-EOF-RATETAB               PIC X(01) VALUE 'N'.
000950     88  WS-NO-MORE-RATETAB           VALUE 'Y'.
000960 01  WS-EOF-CRIT                  PIC X(01) VALUE 'N'.
000970     88  WS-NO-MORE-CRIT              VALUE 'Y'.
000980*
000990 01  WS-RAW-ZONE                  PIC 9(01) VALUE ZERO.
001000*
001010*****************************************************************
001020* List of the keywords LIQR020 recognizes on a CRITERIA line,    *
001030* REDEFINED into a table so 4100-LOAD-ONE-CRITERION can SEARCH   *
001040* it instead of a chain of IFs.                                  *
001050*****************************************************************
001060 01  WS-CRIT-KEY-LIST.
001070     05  FILLER PIC X(20) VALUE 'CLIENT-ORIGIN-ZIP   '.
001080     05  FILLER PIC X(20) VALUE 'FUEL-SURCHARGE-PCT  '.
001090     05  FILLER PIC X(20) VALUE 'DAS-SURCHARGE       '.
001100     05  FILLER PIC X(20) VALUE 'EDAS-SURCHARGE      '.
001110     05  FILLER PIC X(20) VALUE 'REMOTE-SURCHARGE    '.
001120     05  FILLER PIC X(20) VALUE 'DIM-DIVISOR         '.
001130     05  FILLER PIC X(20) VALUE 'MARKUP-PCT          '.
001140*
001150 01  WS-CRIT-KEY-TABLE REDEFINES WS-CRIT-KEY-LIST.
001160     05  WS-CRIT-KEY OCCURS 7 TIMES
001170                      INDEXED BY CK-IDX
001180                                 PIC X(20).
001190*
001200*****************************************************************
001210* CR-VALUE reserves a leading separate sign byte on the five     *
001220* surcharge/pct/divisor keywords so a CRITERIA line can be       *
001230* keyed negative (or zero, for DIM-DIVISOR) on purpose and       *
001240* 4300-STORE-CRITERION can test it - the LC- targets are plain   *
001250* unsigned PIC 9 and cannot carry a sign themselves (EEDR-1180). *
001260*****************************************************************
001270 01  WS-CRIT-SGN5                 PIC X(06) VALUE SPACES.
001280 01  WS-CRIT-SGN5-N REDEFINES WS-CRIT-SGN5
001290                     SIGN IS LEADING SEPARATE
001300                                  PIC S9(03)V99.
001310 01  WS-CRIT-SGN4                 PIC X(05) VALUE SPACES.
001320 01  WS-CRIT-SGN4-N REDEFINES WS-CRIT-SGN4
001330                     SIGN IS LEADING SEPARATE
001340                                  PIC S9(03)V9.
001350*
001360 LINKAGE SECTION.
001370 COPY LIQRTAB.
001380*
001390 PROCEDURE DIVISION USING LT-ZONE-MATRIX-TABLE
001400                          LT-DAS-ZIP-TABLE
001410                          LT-RATE-TABLE
001420                          LT-CRITERIA-VALUES.
001430*****************************************************************
001440* Main process.                                                 *
001450*****************************************************************
001460     PERFORM 1000-LOAD-ZONE-MATRIX   THRU 1000-EXIT.
001470     PERFORM 2000-LOAD-DAS-ZIPS      THRU 2000-EXIT.
001480     PERFORM 3000-LOAD-RATE-TABLE    THRU 3000-EXIT.
001490     PERFORM 4000-LOAD-CRITERIA      THRU 4000-EXIT.
001500     GOBACK.
001510*
001520*****************************************************************
001530* Load ZONEMATRIX - zones outside 1-8 are forced to 8 as they    *
001540* are loaded (U3).                                               *
001550*****************************************************************
001560 1000-LOAD-ZONE-MATRIX.
001570     OPEN INPUT ZONEMATRIX.
001580     MOVE ZERO  TO LT-ZONE-MATRIX-CNT.
001590     PERFORM 1100-READ-ZONEMTX  THRU 1100-EXIT.
001600     PERFORM 1200-STORE-ZONEMTX THRU 1200-EXIT
001610             WITH TEST AFTER
001620             UNTIL WS-NO-MORE-ZONEMTX.
001630     CLOSE ZONEMATRIX.
001640 1000-EXIT.
001650     EXIT.
001660*
001670 1100-READ-ZONEMTX.
001680     READ ZONEMATRIX INTO LT-ZONE-MATRIX-REC
001690         AT END MOVE 'Y' TO WS-EOF-ZONEMTX
001700     END-READ.
001710 1100-EXIT.
001720     EXIT.
001730*
001740 1200-STORE-ZONEMTX.
001750     MOVE ZM-ZONE               TO WS-RAW-ZONE.
001760     IF  WS-RAW-ZONE LESS THAN 1 OR WS-RAW-ZONE GREATER THAN 8
001770         MOVE 8                 TO WS-RAW-ZONE.
001780     ADD 1                       TO LT-ZONE-MATRIX-CNT.
001790     SET ZM-IDX                  TO LT-ZONE-MATRIX-CNT.
001800     MOVE ZM-ORIGIN-PREFIX  TO ZMT-ORIGIN-PREFIX (ZM-IDX).
001810     MOVE ZM-DEST-PREFIX    TO ZMT-DEST-PREFIX   (ZM-IDX).
001820     MOVE WS-RAW-ZONE       TO ZMT-ZONE           (ZM-IDX).
001830     PERFORM 1100-READ-ZONEMTX  THRU 1100-EXIT.
001840 1200-EXIT.
001850     EXIT.
001860*
001870*****************************************************************
001880* Load DASZIPS in ascending ZIP order so LIQR040 can SEARCH ALL  *
001890* (binary search) at run time.                                   *
001900*****************************************************************
001910 2000-LOAD-DAS-ZIPS.
001920     OPEN INPUT DASZIPS.
001930     MOVE ZERO  TO LT-DAS-ZIP-CNT.
001940     PERFORM 2100-READ-DASZIPS  THRU 2100-EXIT.
001950     PERFORM 2200-STORE-DASZIPS THRU 2200-EXIT
001960             WITH TEST AFTER
001970             UNTIL WS-NO-MORE-DASZIPS.
001980     CLOSE DASZIPS.
001990 2000-EXIT.
002000     EXIT.
002010*
002020 2100-READ-DASZIPS.
002030     READ DASZIPS INTO LT-DAS-ZIP-REC
002040         AT END MOVE 'Y' TO WS-EOF-DASZIPS
002050     END-READ.
002060 2100-EXIT.
002070     EXIT.
002080*
002090 2200-STORE-DASZIPS.
002100     ADD 1                       TO LT-DAS-ZIP-CNT.
002110     SET DZ-IDX                  TO LT-DAS-ZIP-CNT.
002120     MOVE DZ-ZIP-CODE      TO DZT-ZIP-CODE    (DZ-IDX).
002130     MOVE DZ-DAS-FLAG      TO DZT-DAS-FLAG    (DZ-IDX).
002140     MOVE DZ-EDAS-FLAG     TO DZT-EDAS-FLAG   (DZ-IDX).
002150     MOVE DZ-REMOTE-FLAG   TO DZT-REMOTE-FLAG (DZ-IDX).
002160     PERFORM 2100-READ-DASZIPS  THRU 2100-EXIT.
002170 2200-EXIT.
002180     EXIT.
002190*
002200*****************************************************************
002210* Load RATETABLE - Letters and Pkg rows may be interleaved on    *
002220* the file, LIQR040 partitions by RT-RATE-TYPE at lookup time.   *
002230*****************************************************************
002240 3000-LOAD-RATE-TABLE.
002250     OPEN INPUT RATETABLE.
002260     MOVE ZERO  TO LT-RATE-CNT.
002270     PERFORM 3100-READ-RATETAB   THRU 3100-EXIT.
002280     PERFORM 3200-STORE-RATETAB  THRU 3200-EXIT
002290             WITH TEST AFTER
002300             UNTIL WS-NO-MORE-RATETAB.
002310     CLOSE RATETABLE.
002320 3000-EXIT.
002330     EXIT.
002340*
002350 3100-READ-RATETAB.
002360     READ RATETABLE INTO LT-RATE-REC
002370         AT END MOVE 'Y' TO WS-EOF-RATETAB
002380     END-READ.
002390 3100-EXIT.
002400     EXIT.
002410*
002420 3200-STORE-RATETAB.
002430     ADD 1                       TO LT-RATE-CNT.
002440     SET RT-IDX                  TO LT-RATE-CNT.
002450     MOVE RT-RATE-TYPE      TO RTT-RATE-TYPE    (RT-IDX).
002460     MOVE RT-WEIGHT-BREAK   TO RTT-WEIGHT-BREAK (RT-IDX).
002470     MOVE RT-ZONE-RATE (1)  TO RTT-ZONE-RATE (RT-IDX, 1).
002480     MOVE RT-ZONE-RATE (2)  TO RTT-ZONE-RATE (RT-IDX, 2).
002490     MOVE RT-ZONE-RATE (3)  TO RTT-ZONE-RATE (RT-IDX, 3).
002500     MOVE RT-ZONE-RATE (4)  TO RTT-ZONE-RATE (RT-IDX, 4).
002510     MOVE RT-ZONE-RATE (5)  TO RTT-ZONE-RATE (RT-IDX, 5).
002520     MOVE RT-ZONE-RATE (6)  TO RTT-ZONE-RATE (RT-IDX, 6).
002530     MOVE RT-ZONE-RATE (7)  TO RTT-ZONE-RATE (RT-IDX, 7).
002540     MOVE RT-ZONE-RATE (8)  TO RTT-ZONE-RATE (RT-IDX, 8).
002550     PERFORM 3100-READ-RATETAB   THRU 3100-EXIT.
002560 3200-EXIT.
002570     EXIT.
002580*
002590*****************************************************************
002600* Load CRITERIA - each line is KEYWORD=VALUE.  Any keyword that  *
002610* never shows up leaves the shop default already in place from   *
002620* the VALUE clauses in LIQRTAB.                                  *
002630*****************************************************************
002640 4000-LOAD-CRITERIA.
002650     OPEN INPUT CRITERIA.
002660     PERFORM 4100-READ-CRITERIA  THRU 4100-EXIT.
002670     PERFORM 4200-APPLY-CRITERION THRU 4200-EXIT
002680             WITH TEST AFTER
002690             UNTIL WS-NO-MORE-CRIT.
002700     CLOSE CRITERIA.
002710 4000-EXIT.
002720     EXIT.
002730*
002740 4100-READ-CRITERIA.
002750     READ CRITERIA INTO LT-CRITERIA-REC
002760         AT END MOVE 'Y' TO WS-EOF-CRIT
002770     END-READ.
002780 4100-EXIT.
002790     EXIT.
002800*
002810 4200-APPLY-CRITERION.
002820     SET CK-IDX TO 1.
002830     SEARCH WS-CRIT-KEY
002840         AT END
002850             CONTINUE
002860         WHEN WS-CRIT-KEY (CK-IDX) EQUAL CR-KEY
002870             PERFORM 4300-STORE-CRITERION THRU 4300-EXIT
002880     END-SEARCH.
002890     PERFORM 4100-READ-CRITERIA  THRU 4100-EXIT.
002900 4200-EXIT.
002910     EXIT.
002920*
002930*****************************************************************
002940* A negative surcharge is reset to zero; a DIM-DIVISOR that is   *
002950* not greater than zero is reset to the shop standard of 139.0   *
002960* (EEDR-1180).  CLIENT-ORIGIN-ZIP and MARKUP-PCT carry no sign   *
002970* byte and store straight through as before.                    *
002980*****************************************************************
002990 4300-STORE-CRITERION.
003000     EVALUATE CK-IDX
003010         WHEN 1
003020             MOVE CR-VALUE(1:5)     TO LC-CLIENT-ORIGIN-ZIP
003030         WHEN 2
003040             MOVE CR-VALUE(1:6)     TO WS-CRIT-SGN5
003050             IF  WS-CRIT-SGN5-N IS NEGATIVE
003060                 MOVE ZERO           TO LC-FUEL-SURCHARGE-PCT
003070             ELSE
003080                 MOVE WS-CRIT-SGN5-N TO LC-FUEL-SURCHARGE-PCT
003090             END-IF
003100         WHEN 3
003110             MOVE CR-VALUE(1:6)     TO WS-CRIT-SGN5
003120             IF  WS-CRIT-SGN5-N IS NEGATIVE
003130                 MOVE ZERO           TO LC-DAS-SURCHARGE
003140             ELSE
003150                 MOVE WS-CRIT-SGN5-N TO LC-DAS-SURCHARGE
003160             END-IF
003170         WHEN 4
003180             MOVE CR-VALUE(1:6)     TO WS-CRIT-SGN5
003190             IF  WS-CRIT-SGN5-N IS NEGATIVE
003200                 MOVE ZERO           TO LC-EDAS-SURCHARGE
003210             ELSE
003220                 MOVE WS-CRIT-SGN5-N TO LC-EDAS-SURCHARGE
003230             END-IF
003240         WHEN 5
003250             MOVE CR-VALUE(1:6)     TO WS-CRIT-SGN5
003260             IF  WS-CRIT-SGN5-N IS NEGATIVE
003270                 MOVE ZERO           TO LC-REMOTE-SURCHARGE
003280             ELSE
003290                 MOVE WS-CRIT-SGN5-N TO LC-REMOTE-SURCHARGE
003300             END-IF
003310         WHEN 6
003320             MOVE CR-VALUE(1:5)     TO WS-CRIT-SGN4
003330             IF  WS-CRIT-SGN4-N IS NOT GREATER THAN ZERO
003340                 MOVE 139.0          TO LC-DIM-DIVISOR
003350             ELSE
003360                 MOVE WS-CRIT-SGN4-N TO LC-DIM-DIVISOR
003370             END-IF
003380         WHEN 7
003390             MOVE CR-VALUE(1:6)     TO LC-MARKUP-PCT
003400     END-EVALUATE.
003410 4300-EXIT.
003420     EXIT.
