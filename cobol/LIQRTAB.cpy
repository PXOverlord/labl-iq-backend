000010*****************************************************************
000020* LIQRTAB - Labl IQ Rate Analyzer                                *
000030*                                                                *
000040* Reference-data record layouts (as read from ZONEMATRIX,       *
000050* DASZIPS, RATETABLE and CRITERIA) and the working-storage       *
000060* tables LIQR020 builds from them at the start of the run.       *
000070* COPYed by LIQR020 (loader) and by every worker that searches   *
000080* a table (LIQR030, LIQR040).                                    *
000090*                                                                *
000100* Date       UserID    Description                              *
000110* ---------- --------  ---------------------------------------- *
000120* 03/14/91   RJF       Original layout.                          *
000130* 07/22/94   RKF       Raised DAS-ZIP-TABLE to 2000 entries per   *
000140*                      request EEDR-1140 (table was overflowing).*
000150* 09/09/98   RJF       Y2K review - CRITERIA has no date fields;  *
000160*                      nothing to change.                        *
000170*****************************************************************
000180*
000190*****************************************************************
000200* ZONEMATRIX record and table - (origin prefix, dest prefix)     *
000210* keyed to a carrier zone 1-8.                                   *
000220*****************************************************************
000230 01  LT-ZONE-MATRIX-REC.
000240     05  ZM-ORIGIN-PREFIX        PIC X(03).
000250     05  ZM-DEST-PREFIX          PIC X(03).
000260     05  ZM-ZONE                 PIC 9(01).
000270     05  FILLER                  PIC X(01).
000280*
000290 01  LT-ZONE-MATRIX-TABLE.
000300     05  LT-ZONE-MATRIX-CNT      PIC 9(04) COMP.
000310     05  LT-ZONE-MATRIX-ITEM OCCURS 500 TIMES
000320                                 INDEXED BY ZM-IDX.
000330         10  ZMT-ORIGIN-PREFIX   PIC X(03).
000340         10  ZMT-DEST-PREFIX     PIC X(03).
000350         10  ZMT-ZONE            PIC 9(01).
000360         10  FILLER              PIC X(01).
000370*
000380*****************************************************************
000390* DASZIPS record and table - keyed on 5-digit ZIP, ascending,    *
000400* loaded so LIQR040 can SEARCH ALL (binary search).               *
000410*****************************************************************
000420 01  LT-DAS-ZIP-REC.
000430     05  DZ-ZIP-CODE              PIC X(05).
000440     05  DZ-DAS-FLAG              PIC X(01).
000450     05  DZ-EDAS-FLAG             PIC X(01).
000460     05  DZ-REMOTE-FLAG           PIC X(01).
000470*
000480 01  LT-DAS-ZIP-TABLE.
000490     05  LT-DAS-ZIP-CNT           PIC 9(04) COMP.
000500     05  LT-DAS-ZIP-ITEM OCCURS 2000 TIMES
000510                          ASCENDING KEY IS DZT-ZIP-CODE
000520                          INDEXED BY DZ-IDX.
000530         10  DZT-ZIP-CODE         PIC X(05).
000540         10  DZT-DAS-FLAG         PIC X(01).
000550         10  DZT-EDAS-FLAG        PIC X(01).
000560         10  DZT-REMOTE-FLAG      PIC X(01).
000570*
000580*****************************************************************
000590* RATETABLE record and table - grouped by RATE-TYPE ('Pkg' or    *
000600* 'Letters'), ascending WEIGHT-BREAK within a type.               *
000610*****************************************************************
000620 01  LT-RATE-REC.
000630     05  RT-RATE-TYPE             PIC X(08).
000640     05  RT-WEIGHT-BREAK          PIC 9(03)V99.
000650     05  RT-ZONE-RATE OCCURS 8 TIMES PIC 9(03)V99.
000660*
000670 01  LT-RATE-TABLE.
000680     05  LT-RATE-CNT              PIC 9(04) COMP.
000690     05  LT-RATE-ITEM OCCURS 60 TIMES
000700                          INDEXED BY RT-IDX.
000710         10  RTT-RATE-TYPE        PIC X(08).
000720         10  RTT-WEIGHT-BREAK     PIC 9(03)V99.
000730         10  RTT-ZONE-RATE OCCURS 8 TIMES PIC 9(03)V99.
000740*
000750*****************************************************************
000760* CRITERIA record - one key/value pair per line, e.g.            *
000770*   FUEL-SURCHARGE-PCT =16.00                                    *
000780* LIQR020 parses each line against LC-KEY-LIST and stashes the   *
000790* value in LT-CRITERIA-VALUES, applying the shop defaults for    *
000800* any keyword the run never supplies.                            *
000810*****************************************************************
000820 01  LT-CRITERIA-REC.
000830     05  CR-KEY                   PIC X(20).
000840     05  FILLER                   PIC X(01).
000850     05  CR-VALUE                 PIC X(15).
000860*
000870 01  LT-CRITERIA-VALUES.
000880     05  LC-CLIENT-ORIGIN-ZIP     PIC X(05)   VALUE '10001'.
000890     05  LC-ORIGIN-ZIP-9 REDEFINES LC-CLIENT-ORIGIN-ZIP
000900                                 PIC 9(05).
000910     05  LC-FUEL-SURCHARGE-PCT    PIC 9(03)V99 VALUE 16.00.
000920     05  LC-DAS-SURCHARGE         PIC 9(03)V99 VALUE 1.98.
000930     05  LC-EDAS-SURCHARGE        PIC 9(03)V99 VALUE 3.92.
000940     05  LC-REMOTE-SURCHARGE      PIC 9(03)V99 VALUE 14.15.
000950     05  LC-DIM-DIVISOR           PIC 9(03)V9 VALUE 139.0.
000960     05  LC-MARKUP-PCT            PIC 9(03)V99 VALUE 10.00.
000970     05  FILLER                   PIC X(10).
