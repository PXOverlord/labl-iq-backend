000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LIQR060.
000030 AUTHOR. RICH JACKSON.
000040 INSTALLATION. LABL IQ - RATE ENGINEERING.
000050 DATE-WRITTEN. 04/02/91.
000060 DATE-COMPILED. 04/02/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*****************************************************************
000090*                                                                *
000100* LIQR060 - Labl IQ Rate Analyzer - SUMMARY AND REPORT            *
000110*                                                                *
000120* CALLed by LIQR001 once per shipment during the main loop        *
000130* (LK-ACTION = 'A') to accumulate the zone, weight-bracket and    *
000140* surcharge breakdowns (U8) and the run totals (U7), once after   *
000150* the loop (LK-ACTION = 'S') to open REPORT-OUT and print the     *
000160* title/summary/zone/weight/surcharge sections, once per          *
000170* shipment again during the detail re-read (LK-ACTION = 'D') to   *
000180* print the detail listing, and once more (LK-ACTION = 'E') to    *
000190* close REPORT-OUT.  Working storage is not INITIAL, so the       *
000200* accumulators survive from the first CALL to the last.           *
000210*                                                                *
000220* Date       UserID    Description                               *
000230* ---------- --------  ---------------------------------------- *
000240* 04/02/91   RCJ       Original program - summary section only.  *
000250* 08/19/92   RCJ       Zone and weight-bracket tables added        *
000260*                      (EEDR-0180).                                *
000270* 02/03/95   RKF       Surcharge-frequency table added             *
000280*                      (EEDR-0803).                                *
000290* 09/09/98   RCJ       Y2K review - no date fields; nothing to     *
000300*                      change.                                    *
000310* 02/11/03   RKF       Split into A/S/D/E actions so LIQR001 can   *
000320*                      re-read RESULTS-OUT for the detail          *
000330*                      listing per EEDR-3002.                     *
000340* 11/09/04   TLM       Run totals were counting error shipments     *
000350*                      into TOTAL-SHIPMENTS and the money totals;    *
000360*                      base rate, surcharge and markup totals and   *
000370*                      percent savings were never accumulated or    *
000380*                      printed at all; the zone and weight-bracket  *
000390*                      tables carried only count and avg final      *
000400*                      rate.  All corrected per EEDR-5183.          *
000410* 03/22/05   TLM       Detail listing was printing actual weight    *
000420*                      instead of billable weight and never showed  *
000430*                      current rate, savings or savings pct at all  *
000440*                      per EEDR-5192.  Widened PL-DETAIL-LINE and   *
000450*                      the header to carry all three.               *
000460* 11/02/06   RKF       Added a character-view REDEFINES on the      *
000470*                      final-rate run total for ad hoc EEDR trace   *
000480*                      dumps (EEDR-5588).                           *
000490*****************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-370.
000530 OBJECT-COMPUTER. IBM-370.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT REPORT-OUT ASSIGN TO REPTOUT
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS  IS WS-REPORT-STATUS.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  REPORT-OUT
000650     RECORDING MODE IS F
000660     LABEL RECORDS ARE STANDARD
000670     RECORD CONTAINS 132 CHARACTERS
000680     DATA RECORD IS REPORT-LINE.
000690 01  REPORT-LINE                  PIC X(132).
000700*
000710 WORKING-STORAGE SECTION.
000720*****************************************************************
000730* DEFINE LOCAL VARIABLES                                        *
000740*****************************************************************
000750 01  WS-REPORT-STATUS             PIC X(02) VALUE SPACES.
000760*
000770*****************************************************************
000780* Run totals (U7) - carried across every 'A' CALL.               *
000790*****************************************************************
000800* WT-SHIPMENT-CNT and the money totals below it are run totals     *
000810* over NON-ERROR records only (U7); WT-ERROR-CNT counts the rest.  *
000820* WT-CARRIER-CNT and the carrier/savings/savings-pct totals are a  *
000830* further subset - non-error records that also carry a positive   *
000840* carrier rate to compare against (U7).                           *
000850*****************************************************************
000860 01  WS-RUN-TOTALS.
000870     05  WT-SHIPMENT-CNT          PIC 9(07) COMP-3 VALUE ZERO.
000880     05  WT-ERROR-CNT             PIC 9(07) COMP-3 VALUE ZERO.
000890     05  WT-CARRIER-CNT           PIC 9(07) COMP-3 VALUE ZERO.
000900     05  WT-TOTAL-BASE-RATE       PIC 9(09)V99     VALUE ZERO.
000910     05  WT-TOTAL-SURCHARGES      PIC 9(09)V99     VALUE ZERO.
000920     05  WT-TOTAL-MARKUP          PIC 9(09)V99     VALUE ZERO.
000930     05  WT-TOTAL-FINAL-RATE      PIC 9(09)V99     VALUE ZERO.
000940     05  WT-TOTAL-FINAL-RATE-X REDEFINES WT-TOTAL-FINAL-RATE
000950                                  PIC X(11).
000960     05  WT-TOTAL-CARRIER-RATE    PIC 9(09)V99     VALUE ZERO.
000970     05  WT-TOTAL-SAVINGS         PIC S9(09)V99    VALUE ZERO.
000980     05  WT-TOTAL-SAVINGS-X REDEFINES WT-TOTAL-SAVINGS
000990                                  PIC X(12).
001000     05  WT-TOTAL-SAVINGS-PCT-SUM PIC S9(09)V99    VALUE ZERO.
001010*
001020*****************************************************************
001030* Zone breakdown (U8) - one accumulator row per zone 1-8.  Carries*
001040* enough to print count, avg final rate, avg current (carrier)   *
001050* rate, total savings and avg savings % per zone.                *
001060*****************************************************************
001070 01  WS-ZONE-TOTALS.
001080     05  WS-ZONE-ROW OCCURS 8 TIMES INDEXED BY WZ-IDX.
001090         10  WZ-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
001100         10  WZ-CARRIER-CNT       PIC 9(07) COMP-3 VALUE ZERO.
001110         10  WZ-FINAL-RATE-TOTAL  PIC 9(09)V99     VALUE ZERO.
001120         10  WZ-CARRIER-RATE-TOTAL
001130                                  PIC 9(09)V99     VALUE ZERO.
001140         10  WZ-SAVINGS-TOTAL     PIC S9(09)V99    VALUE ZERO.
001150         10  WZ-SAVINGS-PCT-TOTAL PIC S9(09)V99    VALUE ZERO.
001160*
001170*****************************************************************
001180* Weight-bracket breakdown (U8) - 7 fixed brackets by billable   *
001190* weight, upper bounds 1/5/10/20/50/100 and an open-ended 100+   *
001200* row (sentinel 999999.99 in WB-UPPER-BOUND).                    *
001210*****************************************************************
001220 01  WS-WEIGHT-BRACKET-LIT.
001230     05  FILLER PIC X(20) VALUE '0-1 LBS    00000100 '.
001240     05  FILLER PIC X(20) VALUE '1-5 LBS    00000500 '.
001250     05  FILLER PIC X(20) VALUE '5-10 LBS   00001000 '.
001260     05  FILLER PIC X(20) VALUE '10-20 LBS  00002000 '.
001270     05  FILLER PIC X(20) VALUE '20-50 LBS  00005000 '.
001280     05  FILLER PIC X(20) VALUE '50-100 LBS 00010000 '.
001290     05  FILLER PIC X(20) VALUE '100+ LBS   99999999 '.
001300*
001310 01  WS-WEIGHT-BRACKET-TABLE REDEFINES WS-WEIGHT-BRACKET-LIT.
001320     05  WB-ROW OCCURS 7 TIMES INDEXED BY WB-IDX.
001330         10  WB-LABEL             PIC X(10).
001340         10  FILLER               PIC X(01).
001350         10  WB-UPPER-BOUND       PIC 9(06)V99.
001360         10  FILLER               PIC X(01).
001370*
001380 01  WS-WEIGHT-BRACKET-TOTALS.
001390     05  WB-ROW-TOT OCCURS 7 TIMES INDEXED BY WT-IDX.
001400         10  WB-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
001410         10  WB-CARRIER-CNT       PIC 9(07) COMP-3 VALUE ZERO.
001420         10  WB-FINAL-RATE-TOTAL  PIC 9(09)V99     VALUE ZERO.
001430         10  WB-CARRIER-RATE-TOTAL
001440                                  PIC 9(09)V99     VALUE ZERO.
001450         10  WB-SAVINGS-TOTAL     PIC S9(09)V99    VALUE ZERO.
001460         10  WB-SAVINGS-PCT-TOTAL PIC S9(09)V99    VALUE ZERO.
001470*
001480*****************************************************************
001490* Surcharge breakdown (U8) - DAS, EDAS, Remote and Fuel.  Fuel    *
001500* is "applied" whenever it is greater than zero.                 *
001510*****************************************************************
001520 01  WS-SURCHARGE-TOTALS.
001530     05  WS-SC-DAS.
001540         10  SC-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
001550         10  SC-AMOUNT-TOTAL      PIC 9(09)V99     VALUE ZERO.
001560         10  SC-AMOUNT-MAX        PIC 9(07)V99     VALUE ZERO.
001570     05  WS-SC-EDAS.
001580         10  SC-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
001590         10  SC-AMOUNT-TOTAL      PIC 9(09)V99     VALUE ZERO.
001600         10  SC-AMOUNT-MAX        PIC 9(07)V99     VALUE ZERO.
001610     05  WS-SC-REMOTE.
001620         10  SC-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
001630         10  SC-AMOUNT-TOTAL      PIC 9(09)V99     VALUE ZERO.
001640         10  SC-AMOUNT-MAX        PIC 9(07)V99     VALUE ZERO.
001650     05  WS-SC-FUEL.
001660         10  SC-COUNT             PIC 9(07) COMP-3 VALUE ZERO.
001670         10  SC-AMOUNT-TOTAL      PIC 9(09)V99     VALUE ZERO.
001680         10  SC-AMOUNT-MAX        PIC 9(07)V99     VALUE ZERO.
001690*
001700*****************************************************************
001710* Work fields for the accumulation and print paragraphs.         *
001720*****************************************************************
001730 01  WS-BRACKET-SUB               PIC 9(02) COMP VALUE ZERO.
001740 01  WS-AVG-RATE                  PIC 9(07)V99   VALUE ZERO.
001750 01  WS-AVG-PCT                   PIC S9(03)V99  VALUE ZERO.
001760 01  WS-PERCENT-SAVINGS           PIC S9(03)V99  VALUE ZERO.
001770 01  WS-AVG-CURR-RATE             PIC 9(07)V99   VALUE ZERO.
001780 01  WS-ROW-SAVINGS-PCT           PIC S9(03)V99  VALUE ZERO.
001790 01  WS-SC-SCRATCH-COUNT          PIC 9(07) COMP-3 VALUE ZERO.
001800 01  WS-SC-SCRATCH-TOTAL          PIC 9(09)V99     VALUE ZERO.
001810*
001820*****************************************************************
001830* Print lines - a distinct 01 for each report section, all       *
001840* built into REPORT-LINE.                                        *
001850*****************************************************************
001860 01  PL-TITLE-LINE.
001870     05  FILLER                   PIC X(40) VALUE SPACES.
001880     05  FILLER                   PIC X(30)
001890             VALUE 'LABL IQ RATE ANALYSIS REPORT'.
001900     05  FILLER                   PIC X(62) VALUE SPACES.
001910*
001920 01  PL-SUMMARY-LINE.
001930     05  PL-SUM-LABEL             PIC X(30) VALUE SPACES.
001940     05  PL-SUM-VALUE             PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
001950     05  FILLER                   PIC X(90) VALUE SPACES.
001960*
001970 01  PL-ZONE-HDR-LINE.
001980     05  FILLER                   PIC X(01) VALUE SPACES.
001990     05  FILLER                   PIC X(40)
002000             VALUE 'ZONE  SHIPMENTS  AVG FINAL  AVG CURRENT'.
002010     05  FILLER                   PIC X(40)
002020             VALUE '  TOTAL SAVINGS  AVG SAVINGS PCT'.
002030     05  FILLER                   PIC X(51) VALUE SPACES.
002040*
002050 01  PL-ZONE-DETAIL-LINE.
002060     05  FILLER                   PIC X(02) VALUE SPACES.
002070     05  PL-ZONE-NBR              PIC 9(01) VALUE ZERO.
002080     05  FILLER                   PIC X(04) VALUE SPACES.
002090     05  PL-ZONE-CNT              PIC ZZZ,ZZ9 VALUE ZERO.
002100     05  FILLER                   PIC X(04) VALUE SPACES.
002110     05  PL-ZONE-AVG              PIC Z,ZZ9.99 VALUE ZERO.
002120     05  FILLER                   PIC X(03) VALUE SPACES.
002130     05  PL-ZONE-AVG-CURR         PIC Z,ZZ9.99 VALUE ZERO.
002140     05  FILLER                   PIC X(03) VALUE SPACES.
002150     05  PL-ZONE-SAVINGS          PIC -Z,ZZZ,ZZ9.99 VALUE ZERO.
002160     05  FILLER                   PIC X(03) VALUE SPACES.
002170     05  PL-ZONE-SAVINGS-PCT      PIC -ZZ9.99 VALUE ZERO.
002180     05  FILLER                   PIC X(69) VALUE SPACES.
002190*
002200 01  PL-WEIGHT-HDR-LINE.
002210     05  FILLER                   PIC X(01) VALUE SPACES.
002220     05  FILLER                   PIC X(45)
002230             VALUE 'WEIGHT BRACKET  SHIPMENTS  AVG FINAL  AVG CUR'.
002240     05  FILLER                   PIC X(40)
002250             VALUE 'RENT  TOTAL SAVINGS  AVG SAVINGS PCT'.
002260     05  FILLER                   PIC X(46) VALUE SPACES.
002270*
002280 01  PL-WEIGHT-DETAIL-LINE.
002290     05  FILLER                   PIC X(02) VALUE SPACES.
002300     05  PL-WT-LABEL              PIC X(10) VALUE SPACES.
002310     05  FILLER                   PIC X(03) VALUE SPACES.
002320     05  PL-WT-CNT                PIC ZZZ,ZZ9 VALUE ZERO.
002330     05  FILLER                   PIC X(04) VALUE SPACES.
002340     05  PL-WT-AVG                PIC Z,ZZ9.99 VALUE ZERO.
002350     05  FILLER                   PIC X(03) VALUE SPACES.
002360     05  PL-WT-AVG-CURR           PIC Z,ZZ9.99 VALUE ZERO.
002370     05  FILLER                   PIC X(03) VALUE SPACES.
002380     05  PL-WT-SAVINGS            PIC -Z,ZZZ,ZZ9.99 VALUE ZERO.
002390     05  FILLER                   PIC X(03) VALUE SPACES.
002400     05  PL-WT-SAVINGS-PCT        PIC -ZZ9.99 VALUE ZERO.
002410     05  FILLER                   PIC X(61) VALUE SPACES.
002420*
002430 01  PL-SURCHG-HDR-LINE.
002440     05  FILLER                   PIC X(01) VALUE SPACES.
002450     05  FILLER                   PIC X(50)
002460             VALUE 'SURCHARGE  FREQ %  TOTAL AMT  AVG AMT  MAX AMT'.
002470     05  FILLER                   PIC X(81) VALUE SPACES.
002480*
002490 01  PL-SURCHG-DETAIL-LINE.
002500     05  FILLER                   PIC X(01) VALUE SPACES.
002510     05  PL-SC-LABEL              PIC X(09) VALUE SPACES.
002520     05  FILLER                   PIC X(02) VALUE SPACES.
002530     05  PL-SC-FREQ-PCT           PIC ZZ9.99 VALUE ZERO.
002540     05  FILLER                   PIC X(03) VALUE SPACES.
002550     05  PL-SC-TOTAL              PIC ZZ,ZZ9.99 VALUE ZERO.
002560     05  FILLER                   PIC X(03) VALUE SPACES.
002570     05  PL-SC-AVG                PIC Z,ZZ9.99 VALUE ZERO.
002580     05  FILLER                   PIC X(03) VALUE SPACES.
002590     05  PL-SC-MAX                PIC Z,ZZ9.99 VALUE ZERO.
002600     05  FILLER                   PIC X(80) VALUE SPACES.
002610*
002620*****************************************************************
002630* Detail line carries ID, billable weight, zone, current (carrier)*
002640* rate, quoted (final) rate, savings and savings % per REPORTS   *
002650* item 6.                                                        *
002660*****************************************************************
002670 01  PL-DETAIL-HDR-LINE.
002680     05  FILLER                   PIC X(01) VALUE SPACES.
002690     05  FILLER                   PIC X(29)
002700             VALUE 'SHIPMENT ID  ORIGIN   DEST  '.
002710     05  FILLER                   PIC X(40)
002720             VALUE '  WT      Z  FINAL RATE  CURR RATE     '.
002730     05  FILLER                   PIC X(40)
002740             VALUE 'SAVINGS   SAV PCT   ERROR-MSG          '.
002750     05  FILLER                   PIC X(22) VALUE SPACES.
002760*
002770 01  PL-DETAIL-LINE.
002780     05  FILLER                   PIC X(01) VALUE SPACES.
002790     05  PL-DT-SHIPMENT-ID        PIC X(10) VALUE SPACES.
002800     05  FILLER                   PIC X(02) VALUE SPACES.
002810     05  PL-DT-ORIGIN-ZIP         PIC X(08) VALUE SPACES.
002820     05  FILLER                   PIC X(01) VALUE SPACES.
002830     05  PL-DT-DEST-ZIP           PIC X(08) VALUE SPACES.
002840     05  FILLER                   PIC X(01) VALUE SPACES.
002850     05  PL-DT-BILLABLE-WT        PIC ZZZ9.99 VALUE ZERO.
002860     05  FILLER                   PIC X(02) VALUE SPACES.
002870     05  PL-DT-ZONE               PIC 9(01) VALUE ZERO.
002880     05  FILLER                   PIC X(02) VALUE SPACES.
002890     05  PL-DT-FINAL-RATE         PIC ZZ,ZZ9.99 VALUE ZERO.
002900     05  FILLER                   PIC X(02) VALUE SPACES.
002910     05  PL-DT-CURR-RATE          PIC ZZ,ZZ9.99 VALUE ZERO.
002920     05  FILLER                   PIC X(02) VALUE SPACES.
002930     05  PL-DT-SAVINGS            PIC -ZZ,ZZ9.99 VALUE ZERO.
002940     05  FILLER                   PIC X(02) VALUE SPACES.
002950     05  PL-DT-SAVINGS-PCT        PIC -ZZ9.99 VALUE ZERO.
002960     05  FILLER                   PIC X(02) VALUE SPACES.
002970     05  PL-DT-ERROR-MSG          PIC X(40) VALUE SPACES.
002980     05  FILLER                   PIC X(06) VALUE SPACES.
002990*
003000 LINKAGE SECTION.
003010 01  LK-ACTION                    PIC X(01).
003020 COPY LIQRSHP.
003030*
003040 PROCEDURE DIVISION USING LK-ACTION
003050                          LR-RESULT-REC.
003060*****************************************************************
003070* Main process - EVALUATE the action code LIQR001 passed.        *
003080*****************************************************************
003090     EVALUATE LK-ACTION
003100         WHEN 'A' PERFORM 1000-ACCUM-TOTALS THRU 1000-EXIT
003110         WHEN 'S' PERFORM 6000-PRINT-SUMMARY-SECTIONS
003120                                               THRU 6000-EXIT
003130         WHEN 'D' PERFORM 6500-PRINT-DETAIL   THRU 6500-EXIT
003140         WHEN 'E' CLOSE REPORT-OUT
003150     END-EVALUATE.
003160     GOBACK.
003170*
003180*****************************************************************
003190* Accumulate one shipment's result into the run totals and the   *
003200* three breakdown tables.  TOTAL-SHIPMENTS and the money totals   *
003210* are run totals over NON-ERROR records; an error record adds     *
003220* only to WT-ERROR-CNT.  The carrier-rate, savings and savings-   *
003230* pct totals are a further subset - only non-error records with  *
003240* a positive carrier rate to compare against contribute (U7).     *
003250*****************************************************************
003260 1000-ACCUM-TOTALS.
003270     IF  RR-ERROR-MSG NOT EQUAL SPACES
003280         ADD 1                      TO WT-ERROR-CNT
003290     ELSE
003300         ADD 1                      TO WT-SHIPMENT-CNT
003310         ADD RR-BASE-RATE           TO WT-TOTAL-BASE-RATE
003320         ADD RR-TOTAL-SURCHARGES    TO WT-TOTAL-SURCHARGES
003330         ADD RR-MARKUP-AMOUNT       TO WT-TOTAL-MARKUP
003340         ADD RR-FINAL-RATE          TO WT-TOTAL-FINAL-RATE
003350         IF  RR-CARRIER-RATE GREATER THAN ZERO
003360             ADD 1                  TO WT-CARRIER-CNT
003370             ADD RR-CARRIER-RATE    TO WT-TOTAL-CARRIER-RATE
003380             ADD RR-SAVINGS         TO WT-TOTAL-SAVINGS
003390             ADD RR-SAVINGS-PCT     TO WT-TOTAL-SAVINGS-PCT-SUM
003400         END-IF
003410     END-IF.
003420     PERFORM 2000-ACCUM-ZONE           THRU 2000-EXIT.
003430     PERFORM 3000-ACCUM-WEIGHT-BRACKET THRU 3000-EXIT.
003440     PERFORM 4000-ACCUM-SURCHARGE      THRU 4000-EXIT.
003450 1000-EXIT.
003460     EXIT.
003470*
003480*****************************************************************
003490* Zone breakdown - carried for every shipment with a known zone,  *
003500* error or not, the way the count/avg-final-rate side always was; *
003510* the carrier-rate/savings figures only mean anything on records  *
003520* where LIQR050 actually had a carrier rate to compare (U8).      *
003530*****************************************************************
003540 2000-ACCUM-ZONE.
003550     IF  RR-ZONE GREATER THAN ZERO
003560         SET WZ-IDX               TO RR-ZONE
003570         ADD 1                     TO WZ-COUNT (WZ-IDX)
003580         ADD RR-FINAL-RATE         TO WZ-FINAL-RATE-TOTAL (WZ-IDX)
003590         IF  RR-CARRIER-RATE GREATER THAN ZERO
003600             ADD 1                 TO WZ-CARRIER-CNT (WZ-IDX)
003610             ADD RR-CARRIER-RATE   TO
003620                     WZ-CARRIER-RATE-TOTAL (WZ-IDX)
003630             ADD RR-SAVINGS        TO WZ-SAVINGS-TOTAL (WZ-IDX)
003640             ADD RR-SAVINGS-PCT    TO
003650                     WZ-SAVINGS-PCT-TOTAL (WZ-IDX)
003660         END-IF
003670     END-IF.
003680 2000-EXIT.
003690     EXIT.
003700*
003710*****************************************************************
003720* Find the first bracket whose upper bound covers the billable   *
003730* weight and add the shipment to it.  Same carrier-rate/savings   *
003740* gate as the zone breakdown above (U8).                          *
003750*****************************************************************
003760 3000-ACCUM-WEIGHT-BRACKET.
003770     MOVE 7                        TO WS-BRACKET-SUB.
003780     PERFORM 3100-FIND-BRACKET     THRU 3100-EXIT
003790             VARYING WB-IDX FROM 1 BY 1
003800             UNTIL WB-IDX GREATER THAN 6.
003810     SET WT-IDX                    TO WS-BRACKET-SUB.
003820     ADD 1                          TO WB-COUNT (WT-IDX).
003830     ADD RR-FINAL-RATE              TO WB-FINAL-RATE-TOTAL (WT-IDX).
003840     IF  RR-CARRIER-RATE GREATER THAN ZERO
003850         ADD 1                      TO WB-CARRIER-CNT (WT-IDX)
003860         ADD RR-CARRIER-RATE        TO
003870                 WB-CARRIER-RATE-TOTAL (WT-IDX)
003880         ADD RR-SAVINGS             TO WB-SAVINGS-TOTAL (WT-IDX)
003890         ADD RR-SAVINGS-PCT         TO
003900                 WB-SAVINGS-PCT-TOTAL (WT-IDX)
003910     END-IF.
003920 3000-EXIT.
003930     EXIT.
003940*
003950 3100-FIND-BRACKET.
003960     IF  RR-BILLABLE-WEIGHT LESS THAN OR EQUAL TO
003970                 WB-UPPER-BOUND (WB-IDX)
003980         AND WS-BRACKET-SUB EQUAL 7
003990         SET WS-BRACKET-SUB TO WB-IDX.
004000 3100-EXIT.
004010     EXIT.
004020*
004030*****************************************************************
004040* DAS/EDAS/Remote count whenever their surcharge is non-zero;    *
004050* Fuel counts the same way (U8).                                 *
004060*****************************************************************
004070 4000-ACCUM-SURCHARGE.
004080     IF  RR-DAS-SURCHARGE GREATER THAN ZERO
004090         ADD 1                     TO SC-COUNT OF WS-SC-DAS
004100         ADD RR-DAS-SURCHARGE       TO SC-AMOUNT-TOTAL OF WS-SC-DAS
004110         IF  RR-DAS-SURCHARGE GREATER THAN SC-AMOUNT-MAX
004120                                               OF WS-SC-DAS
004130             MOVE RR-DAS-SURCHARGE TO SC-AMOUNT-MAX OF WS-SC-DAS.
004140     IF  RR-EDAS-SURCHARGE GREATER THAN ZERO
004150         ADD 1                     TO SC-COUNT OF WS-SC-EDAS
004160         ADD RR-EDAS-SURCHARGE      TO SC-AMOUNT-TOTAL OF WS-SC-EDAS
004170         IF  RR-EDAS-SURCHARGE GREATER THAN SC-AMOUNT-MAX
004180                                               OF WS-SC-EDAS
004190             MOVE RR-EDAS-SURCHARGE TO SC-AMOUNT-MAX OF WS-SC-EDAS.
004200     IF  RR-REMOTE-SURCHARGE GREATER THAN ZERO
004210         ADD 1                     TO SC-COUNT OF WS-SC-REMOTE
004220         ADD RR-REMOTE-SURCHARGE    TO SC-AMOUNT-TOTAL
004230                                               OF WS-SC-REMOTE
004240         IF  RR-REMOTE-SURCHARGE GREATER THAN SC-AMOUNT-MAX
004250                                               OF WS-SC-REMOTE
004260             MOVE RR-REMOTE-SURCHARGE TO SC-AMOUNT-MAX
004270                                               OF WS-SC-REMOTE.
004280     IF  RR-FUEL-SURCHARGE GREATER THAN ZERO
004290         ADD 1                     TO SC-COUNT OF WS-SC-FUEL
004300         ADD RR-FUEL-SURCHARGE      TO SC-AMOUNT-TOTAL OF WS-SC-FUEL
004310         IF  RR-FUEL-SURCHARGE GREATER THAN SC-AMOUNT-MAX
004320                                               OF WS-SC-FUEL
004330             MOVE RR-FUEL-SURCHARGE TO SC-AMOUNT-MAX OF WS-SC-FUEL.
004340 4000-EXIT.
004350     EXIT.
004360*
004370*****************************************************************
004380* Open REPORT-OUT and print the title, run summary, zone table,  *
004390* weight-bracket table and surcharge table (U7/U8).  The detail  *
004400* listing prints later, one CALL per shipment, from LIQR001's     *
004410* re-read of RESULTS-OUT.                                        *
004420*****************************************************************
004430 6000-PRINT-SUMMARY-SECTIONS.
004440     OPEN OUTPUT REPORT-OUT.
004450     PERFORM 6100-PRINT-TITLE          THRU 6100-EXIT.
004460     PERFORM 6200-PRINT-SUMMARY        THRU 6200-EXIT.
004470     PERFORM 6300-PRINT-ZONE-TABLE     THRU 6300-EXIT.
004480     PERFORM 6400-PRINT-WEIGHT-TABLE   THRU 6400-EXIT.
004490     PERFORM 6450-PRINT-SURCHG-TABLE   THRU 6450-EXIT.
004500     PERFORM 6460-PRINT-DETAIL-HDR     THRU 6460-EXIT.
004510 6000-EXIT.
004520     EXIT.
004530*
004540 6100-PRINT-TITLE.
004550     WRITE REPORT-LINE FROM PL-TITLE-LINE.
004560     MOVE SPACES                   TO REPORT-LINE.
004570     WRITE REPORT-LINE.
004580 6100-EXIT.
004590     EXIT.
004600*
004610*****************************************************************
004620* TOTAL-SHIPMENTS/TOTAL-CARRIER-RATE (the report's TOTAL CURRENT *
004630* COST) come straight off WS-RUN-TOTALS; PERCENT-SAVINGS and     *
004640* AVG-SAVINGS-PCT are worked out here since they are derived,    *
004650* not carried (U7).                                              *
004660*****************************************************************
004670 6200-PRINT-SUMMARY.
004680     MOVE 'TOTAL SHIPMENTS PROCESSED'  TO PL-SUM-LABEL.
004690     MOVE WT-SHIPMENT-CNT              TO PL-SUM-VALUE.
004700     WRITE REPORT-LINE FROM PL-SUMMARY-LINE.
004710     MOVE 'SHIPMENTS WITH AN ERROR NOTE' TO PL-SUM-LABEL.
004720     MOVE WT-ERROR-CNT                 TO PL-SUM-VALUE.
004730     WRITE REPORT-LINE FROM PL-SUMMARY-LINE.
004740     MOVE 'TOTAL BASE RATE'            TO PL-SUM-LABEL.
004750     MOVE WT-TOTAL-BASE-RATE           TO PL-SUM-VALUE.
004760     WRITE REPORT-LINE FROM PL-SUMMARY-LINE.
004770     MOVE 'TOTAL SURCHARGES'           TO PL-SUM-LABEL.
004780     MOVE WT-TOTAL-SURCHARGES          TO PL-SUM-VALUE.
004790     WRITE REPORT-LINE FROM PL-SUMMARY-LINE.
004800     MOVE 'TOTAL MARKUP'               TO PL-SUM-LABEL.
004810     MOVE WT-TOTAL-MARKUP              TO PL-SUM-VALUE.
004820     WRITE REPORT-LINE FROM PL-SUMMARY-LINE.
004830     MOVE 'TOTAL FINAL RATE'           TO PL-SUM-LABEL.
004840     MOVE WT-TOTAL-FINAL-RATE          TO PL-SUM-VALUE.
004850     WRITE REPORT-LINE FROM PL-SUMMARY-LINE.
004860     MOVE 'TOTAL CURRENT COST'         TO PL-SUM-LABEL.
004870     MOVE WT-TOTAL-CARRIER-RATE        TO PL-SUM-VALUE.
004880     WRITE REPORT-LINE FROM PL-SUMMARY-LINE.
004890     MOVE 'TOTAL SAVINGS'              TO PL-SUM-LABEL.
004900     MOVE WT-TOTAL-SAVINGS             TO PL-SUM-VALUE.
004910     WRITE REPORT-LINE FROM PL-SUMMARY-LINE.
004920     MOVE ZERO                         TO WS-AVG-PCT.
004930     IF  WT-CARRIER-CNT GREATER THAN ZERO
004940         COMPUTE WS-AVG-PCT ROUNDED =
004950                 WT-TOTAL-SAVINGS-PCT-SUM / WT-CARRIER-CNT.
004960     MOVE 'AVERAGE SAVINGS PERCENT'    TO PL-SUM-LABEL.
004970     MOVE WS-AVG-PCT                   TO PL-SUM-VALUE.
004980     WRITE REPORT-LINE FROM PL-SUMMARY-LINE.
004990     MOVE ZERO                         TO WS-PERCENT-SAVINGS.
005000     IF  WT-TOTAL-CARRIER-RATE GREATER THAN ZERO
005010         COMPUTE WS-PERCENT-SAVINGS ROUNDED =
005020                 WT-TOTAL-SAVINGS * 100 / WT-TOTAL-CARRIER-RATE.
005030     MOVE 'PERCENT SAVINGS'            TO PL-SUM-LABEL.
005040     MOVE WS-PERCENT-SAVINGS           TO PL-SUM-VALUE.
005050     WRITE REPORT-LINE FROM PL-SUMMARY-LINE.
005060     MOVE SPACES                       TO REPORT-LINE.
005070     WRITE REPORT-LINE.
005080 6200-EXIT.
005090     EXIT.
005100*
005110 6300-PRINT-ZONE-TABLE.
005120     WRITE REPORT-LINE FROM PL-ZONE-HDR-LINE.
005130     PERFORM 6310-PRINT-ZONE-ROW    THRU 6310-EXIT
005140             VARYING WZ-IDX FROM 1 BY 1
005150             UNTIL WZ-IDX GREATER THAN 8.
005160     MOVE SPACES                     TO REPORT-LINE.
005170     WRITE REPORT-LINE.
005180 6300-EXIT.
005190     EXIT.
005200*
005210 6310-PRINT-ZONE-ROW.
005220     SET WS-BRACKET-SUB TO WZ-IDX.
005230     MOVE ZERO                       TO WS-AVG-RATE.
005240     MOVE ZERO                       TO WS-AVG-CURR-RATE.
005250     MOVE ZERO                       TO WS-ROW-SAVINGS-PCT.
005260     IF  WZ-COUNT (WZ-IDX) GREATER THAN ZERO
005270         COMPUTE WS-AVG-RATE ROUNDED =
005280                 WZ-FINAL-RATE-TOTAL (WZ-IDX) / WZ-COUNT (WZ-IDX)
005290     END-IF.
005300     IF  WZ-CARRIER-CNT (WZ-IDX) GREATER THAN ZERO
005310         COMPUTE WS-AVG-CURR-RATE ROUNDED =
005320                 WZ-CARRIER-RATE-TOTAL (WZ-IDX) /
005330                 WZ-CARRIER-CNT (WZ-IDX)
005340         COMPUTE WS-ROW-SAVINGS-PCT ROUNDED =
005350                 WZ-SAVINGS-PCT-TOTAL (WZ-IDX) /
005360                 WZ-CARRIER-CNT (WZ-IDX)
005370     END-IF.
005380     MOVE WS-BRACKET-SUB              TO PL-ZONE-NBR.
005390     MOVE WZ-COUNT (WZ-IDX)           TO PL-ZONE-CNT.
005400     MOVE WS-AVG-RATE                 TO PL-ZONE-AVG.
005410     MOVE WS-AVG-CURR-RATE            TO PL-ZONE-AVG-CURR.
005420     MOVE WZ-SAVINGS-TOTAL (WZ-IDX)   TO PL-ZONE-SAVINGS.
005430     MOVE WS-ROW-SAVINGS-PCT          TO PL-ZONE-SAVINGS-PCT.
005440     WRITE REPORT-LINE FROM PL-ZONE-DETAIL-LINE.
005450 6310-EXIT.
005460     EXIT.
005470*
005480 6400-PRINT-WEIGHT-TABLE.
005490     WRITE REPORT-LINE FROM PL-WEIGHT-HDR-LINE.
005500     PERFORM 6410-PRINT-WEIGHT-ROW  THRU 6410-EXIT
005510             VARYING WT-IDX FROM 1 BY 1
005520             UNTIL WT-IDX GREATER THAN 7.
005530     MOVE SPACES                     TO REPORT-LINE.
005540     WRITE REPORT-LINE.
005550 6400-EXIT.
005560     EXIT.
005570*
005580 6410-PRINT-WEIGHT-ROW.
005590     SET WB-IDX TO WT-IDX.
005600     MOVE ZERO                       TO WS-AVG-RATE.
005610     MOVE ZERO                       TO WS-AVG-CURR-RATE.
005620     MOVE ZERO                       TO WS-ROW-SAVINGS-PCT.
005630     IF  WB-COUNT (WT-IDX) GREATER THAN ZERO
005640         COMPUTE WS-AVG-RATE ROUNDED =
005650                 WB-FINAL-RATE-TOTAL (WT-IDX) / WB-COUNT (WT-IDX)
005660     END-IF.
005670     IF  WB-CARRIER-CNT (WT-IDX) GREATER THAN ZERO
005680         COMPUTE WS-AVG-CURR-RATE ROUNDED =
005690                 WB-CARRIER-RATE-TOTAL (WT-IDX) /
005700                 WB-CARRIER-CNT (WT-IDX)
005710         COMPUTE WS-ROW-SAVINGS-PCT ROUNDED =
005720                 WB-SAVINGS-PCT-TOTAL (WT-IDX) /
005730                 WB-CARRIER-CNT (WT-IDX)
005740     END-IF.
005750     MOVE WB-LABEL (WB-IDX)           TO PL-WT-LABEL.
005760     MOVE WB-COUNT (WT-IDX)           TO PL-WT-CNT.
005770     MOVE WS-AVG-RATE                 TO PL-WT-AVG.
005780     MOVE WS-AVG-CURR-RATE            TO PL-WT-AVG-CURR.
005790     MOVE WB-SAVINGS-TOTAL (WT-IDX)   TO PL-WT-SAVINGS.
005800     MOVE WS-ROW-SAVINGS-PCT          TO PL-WT-SAVINGS-PCT.
005810     WRITE REPORT-LINE FROM PL-WEIGHT-DETAIL-LINE.
005820 6410-EXIT.
005830     EXIT.
005840*
005850*****************************************************************
005860* One row per surcharge type - DAS, EDAS, Remote, then Fuel.     *
005870* FREQ % is the surcharge's count against total shipments (U8).  *
005880*****************************************************************
005890 6450-PRINT-SURCHG-TABLE.
005900     WRITE REPORT-LINE FROM PL-SURCHG-HDR-LINE.
005910     MOVE 'DAS      '                 TO PL-SC-LABEL.
005920     MOVE SC-COUNT        OF WS-SC-DAS TO WS-SC-SCRATCH-COUNT.
005930     MOVE SC-AMOUNT-TOTAL OF WS-SC-DAS TO WS-SC-SCRATCH-TOTAL.
005940     MOVE SC-AMOUNT-MAX   OF WS-SC-DAS TO PL-SC-MAX.
005950     PERFORM 6455-BUILD-AND-WRITE-ROW THRU 6455-EXIT.
005960     MOVE 'EDAS     '                 TO PL-SC-LABEL.
005970     MOVE SC-COUNT        OF WS-SC-EDAS TO WS-SC-SCRATCH-COUNT.
005980     MOVE SC-AMOUNT-TOTAL OF WS-SC-EDAS TO WS-SC-SCRATCH-TOTAL.
005990     MOVE SC-AMOUNT-MAX   OF WS-SC-EDAS TO PL-SC-MAX.
006000     PERFORM 6455-BUILD-AND-WRITE-ROW THRU 6455-EXIT.
006010     MOVE 'REMOTE   '                 TO PL-SC-LABEL.
006020     MOVE SC-COUNT        OF WS-SC-REMOTE TO WS-SC-SCRATCH-COUNT.
006030     MOVE SC-AMOUNT-TOTAL OF WS-SC-REMOTE TO WS-SC-SCRATCH-TOTAL.
006040     MOVE SC-AMOUNT-MAX   OF WS-SC-REMOTE TO PL-SC-MAX.
006050     PERFORM 6455-BUILD-AND-WRITE-ROW THRU 6455-EXIT.
006060     MOVE 'FUEL     '                 TO PL-SC-LABEL.
006070     MOVE SC-COUNT        OF WS-SC-FUEL TO WS-SC-SCRATCH-COUNT.
006080     MOVE SC-AMOUNT-TOTAL OF WS-SC-FUEL TO WS-SC-SCRATCH-TOTAL.
006090     MOVE SC-AMOUNT-MAX   OF WS-SC-FUEL TO PL-SC-MAX.
006100     PERFORM 6455-BUILD-AND-WRITE-ROW THRU 6455-EXIT.
006110     MOVE SPACES                      TO REPORT-LINE.
006120     WRITE REPORT-LINE.
006130 6450-EXIT.
006140     EXIT.
006150*
006160*****************************************************************
006170* WS-SC-SCRATCH-COUNT/TOTAL and PL-SC-LABEL/PL-SC-MAX were       *
006180* already moved by the caller for one surcharge type - work out  *
006190* FREQ % and AVG AMT from the count/total and write the line.    *
006200*****************************************************************
006210 6455-BUILD-AND-WRITE-ROW.
006220     MOVE ZERO                        TO PL-SC-FREQ-PCT.
006230     MOVE ZERO                        TO PL-SC-AVG.
006240     IF  WT-SHIPMENT-CNT GREATER THAN ZERO
006250         COMPUTE PL-SC-FREQ-PCT ROUNDED =
006260                 WS-SC-SCRATCH-COUNT * 100 / WT-SHIPMENT-CNT.
006270     IF  WS-SC-SCRATCH-COUNT GREATER THAN ZERO
006280         COMPUTE PL-SC-AVG ROUNDED =
006290                 WS-SC-SCRATCH-TOTAL / WS-SC-SCRATCH-COUNT.
006300     MOVE WS-SC-SCRATCH-TOTAL         TO PL-SC-TOTAL.
006310     WRITE REPORT-LINE FROM PL-SURCHG-DETAIL-LINE.
006320 6455-EXIT.
006330     EXIT.
006340*
006350 6460-PRINT-DETAIL-HDR.
006360     WRITE REPORT-LINE FROM PL-DETAIL-HDR-LINE.
006370 6460-EXIT.
006380     EXIT.
006390*
006400*****************************************************************
006410* Print one detail line - CALLed once per shipment while         *
006420* LIQR001 re-reads RESULTS-OUT.  ID, billable weight, zone,       *
006430* current rate, quoted rate, savings and savings % (REPORTS      *
006440* item 6, U8 detail listing).                                    *
006450*****************************************************************
006460 6500-PRINT-DETAIL.
006470     MOVE RR-SHIPMENT-ID              TO PL-DT-SHIPMENT-ID.
006480     MOVE RR-ORIGIN-ZIP (1:8)         TO PL-DT-ORIGIN-ZIP.
006490     MOVE RR-DEST-ZIP (1:8)           TO PL-DT-DEST-ZIP.
006500     MOVE RR-BILLABLE-WEIGHT          TO PL-DT-BILLABLE-WT.
006510     MOVE RR-ZONE                     TO PL-DT-ZONE.
006520     MOVE RR-FINAL-RATE               TO PL-DT-FINAL-RATE.
006530     MOVE RR-CARRIER-RATE             TO PL-DT-CURR-RATE.
006540     MOVE RR-SAVINGS                  TO PL-DT-SAVINGS.
006550     MOVE RR-SAVINGS-PCT              TO PL-DT-SAVINGS-PCT.
006560     MOVE RR-ERROR-MSG                TO PL-DT-ERROR-MSG.
006570     WRITE REPORT-LINE FROM PL-DETAIL-LINE.
006580 6500-EXIT.
006590     EXIT.
