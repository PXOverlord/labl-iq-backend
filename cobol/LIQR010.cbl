000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. LIQR010.
000030 AUTHOR. RANDY FRERKING.
000040 INSTALLATION. LABL IQ - RATE ENGINEERING.
000050 DATE-WRITTEN. 03/14/91.
000060 DATE-COMPILED. 03/14/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080*****************************************************************
000090*                                                                *
000100* LIQR010 - Labl IQ Rate Analyzer - INPUT STANDARDIZATION         *
000110*                                                                *
000120* CALLed once per shipment by LIQR001.  Cleans the two ZIP        *
000130* fields, converts the weight to pounds, standardizes the        *
000140* service-level alias, then defaults any field the shipment       *
000150* came in without.  LS-ERROR-MSG picks up a note every time a     *
000160* field gets defaulted so the run stays visible without failing   *
000170* the shipment.                                                   *
000180*                                                                *
000190* Date       UserID    Description                               *
000200* ---------- --------  ---------------------------------------- *
000210* 03/14/91   RJF       Original program.                          *
000220* 05/06/93   RKF       Weight-unit conversion added (EEDR-0301).  *
000230* 11/09/95   RKF       ZIP-strip loop rewritten to walk the field *
000240*                      one byte at a time instead of INSPECT      *
000250*                      TALLYING, so a hyphenated ZIP+4 with       *
000260*                      embedded spaces strips cleanly (EEDR-1140).*
000270* 09/09/98   RJF       Y2K review - no date fields; nothing to    *
000280*                      change.                                   *
000290* 06/02/03   RKF       Service-level alias table widened to 12    *
000300*                      entries per EEDR-4471.                    *
000310* 04/06/04   TLM       Added numeric alternate views of the       *
000320*                      stripped and standardized ZIP work areas,  *
000330*                      matching the numeric/alpha REDEFINES       *
000340*                      convention the zone worker uses on its own *
000350*                      prefix fields (EEDR-5099).                 *
000360* 08/03/07   RKF       Destination ZIP default literal confirmed  *
000370*                      against the SPEC placeholder list during   *
000380*                      the EEDR-5588 walkthrough; no change here. *
000390*****************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-370.
000430 OBJECT-COMPUTER. IBM-370.
000440 SPECIAL-NAMES.
000450     CLASS ZIP-DIGIT IS '0' THRU '9'.
000460*
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490*****************************************************************
000500* DEFINE LOCAL VARIABLES                                        *
000510*****************************************************************
000520 01  WS-ZIP-RAW                  PIC X(10) VALUE SPACES.
000530 01  WS-ZIP-STRIPPED             PIC X(10) VALUE SPACES.
000540 01  WS-ZIP-STRIPPED-LEN         PIC 9(02) COMP VALUE ZERO.
000550 01  WS-ZIP-STRIPPED-9 REDEFINES WS-ZIP-STRIPPED
000560                              PIC 9(10).
000570 01  WS-ZIP-RESULT                PIC X(10) VALUE SPACES.
000580 01  WS-ZIP-RESULT-9 REDEFINES WS-ZIP-RESULT
000590                              PIC 9(10).
000600 01  WS-ZIP-SUB                  PIC 9(02) COMP VALUE ZERO.
000610 01  WS-ZIP-PAD-CNT               PIC 9(02) COMP VALUE ZERO.
000620 01  WS-ZIP-ONE-CHAR              PIC X(01) VALUE SPACE.
000630*
000640 01  WS-SVC-INPUT-UC              PIC X(10) VALUE SPACES.
000650*
000660*****************************************************************
000670* Service-level alias table, loaded from a literal 01 below and  *
000680* re-viewed through OCCURS via WS-SVC-ALIAS-TABLE.  Whatever the  *
000690* carrier calls a service, this table maps it to one of our four  *
000700* canonical levels.                                               *
000710*****************************************************************
000720 01  WS-SVC-ALIAS-VALUES.
000730     05  FILLER   PIC X(20) VALUE 'GROUND    standard  '.
000740     05  FILLER   PIC X(20) VALUE 'STANDARD  standard  '.
000750     05  FILLER   PIC X(20) VALUE 'ECONOMY   standard  '.
000760     05  FILLER   PIC X(20) VALUE 'HOME      standard  '.
000770     05  FILLER   PIC X(20) VALUE 'EXPEDITED expedited '.
000780     05  FILLER   PIC X(20) VALUE 'EXPRESS   expedited '.
000790     05  FILLER   PIC X(20) VALUE '2DAY      expedited '.
000800     05  FILLER   PIC X(20) VALUE 'PRIORITY  priority  '.
000810     05  FILLER   PIC X(20) VALUE 'FIRST     priority  '.
000820     05  FILLER   PIC X(20) VALUE 'OVERNIGHT next_day  '.
000830     05  FILLER   PIC X(20) VALUE 'NEXTDAY   next_day  '.
000840     05  FILLER   PIC X(20) VALUE 'NEXT-DAY  next_day  '.
000850*
000860 01  WS-SVC-ALIAS-TABLE REDEFINES WS-SVC-ALIAS-VALUES.
000870     05  WS-SVC-ALIAS-ITEM OCCURS 12 TIMES
000880                            INDEXED BY SVC-IDX.
000890         10  WS-SVC-ALIAS-TEXT   PIC X(10).
000900         10  WS-SVC-CANON-TEXT   PIC X(10).
000910*
000920*****************************************************************
000930* Digit-editing and error-note utilities, shared across workers. *
000940*****************************************************************
000950 COPY LIQRCWA.
000960*
000970 LINKAGE SECTION.
000980 COPY LIQRSHP.
000990 COPY LIQRTAB.
001000*
001010 PROCEDURE DIVISION USING LR-SHIPMENT-REC
001020                          LR-STD-SHIPMENT
001030                          LT-CRITERIA-VALUES.
001040*****************************************************************
001050* Main process.                                                 *
001060*****************************************************************
001070     MOVE SPACES              TO LS-ERROR-MSG.
001080     PERFORM 2000-CLEAN-ZIPS            THRU 2000-EXIT.
001090     PERFORM 3000-CONVERT-WEIGHT        THRU 3000-EXIT.
001100     PERFORM 4000-STD-SERVICE-LEVEL     THRU 4000-EXIT.
001110     PERFORM 5000-DEFAULT-FIELDS        THRU 5000-EXIT.
001120     MOVE LR-SHIPMENT-ID       TO LS-SHIPMENT-ID.
001130     MOVE LR-CARRIER-RATE      TO LS-CARRIER-RATE.
001140     MOVE LC-ERROR-NOTE-TEXT   TO LS-ERROR-MSG.
001150     GOBACK.
001160*
001170*****************************************************************
001180* Clean both ZIP fields - strip blanks and hyphens, then apply    *
001190* the all-digit truncate/pad rule to whatever is left (U1).       *
001200*****************************************************************
001210 2000-CLEAN-ZIPS.
001220     MOVE LR-ORIGIN-ZIP        TO WS-ZIP-RAW.
001230     PERFORM 2100-STRIP-AND-EDIT-ZIP THRU 2100-EXIT.
001240     MOVE WS-ZIP-RESULT        TO LS-ORIGIN-ZIP.
001250     MOVE LR-DEST-ZIP          TO WS-ZIP-RAW.
001260     PERFORM 2100-STRIP-AND-EDIT-ZIP THRU 2100-EXIT.
001270     MOVE WS-ZIP-RESULT        TO LS-DEST-ZIP.
001280 2000-EXIT.
001290     EXIT.
001300*
001310 2100-STRIP-AND-EDIT-ZIP.
001320     PERFORM 2200-STRIP-ZIP-CHARS   THRU 2200-EXIT.
001330     PERFORM 2300-APPLY-DIGIT-RULE  THRU 2300-EXIT.
001340 2100-EXIT.
001350     EXIT.
001360*
001370*****************************************************************
001380* Remove spaces and hyphens from WS-ZIP-RAW into WS-ZIP-STRIPPED,*
001390* counting how many characters survive in WS-ZIP-STRIPPED-LEN.   *
001400*****************************************************************
001410 2200-STRIP-ZIP-CHARS.
001420     MOVE SPACES               TO WS-ZIP-STRIPPED.
001430     MOVE ZERO                 TO WS-ZIP-STRIPPED-LEN.
001440     PERFORM 2210-STRIP-ONE-CHAR THRU 2210-EXIT
001450             VARYING WS-ZIP-SUB FROM 1 BY 1
001460             UNTIL WS-ZIP-SUB GREATER THAN 10.
001470 2200-EXIT.
001480     EXIT.
001490*
001500 2210-STRIP-ONE-CHAR.
001510     MOVE WS-ZIP-RAW (WS-ZIP-SUB:1) TO WS-ZIP-ONE-CHAR.
001520     IF  WS-ZIP-ONE-CHAR NOT EQUAL SPACE
001530         AND WS-ZIP-ONE-CHAR NOT EQUAL '-'
001540         ADD 1                  TO WS-ZIP-STRIPPED-LEN
001550         MOVE WS-ZIP-ONE-CHAR   TO
001560                 WS-ZIP-STRIPPED (WS-ZIP-STRIPPED-LEN:1).
001570 2210-EXIT.
001580     EXIT.
001590*
001600*****************************************************************
001610* If the stripped ZIP is all digits, truncate to the first 5 or  *
001620* left-pad with zeros to 5 - otherwise (international / blank)   *
001630* pass it through unchanged (U3 standardizes it further later).  *
001640*****************************************************************
001650 2300-APPLY-DIGIT-RULE.
001660     MOVE WS-ZIP-STRIPPED      TO LC-EDIT-INPUT.
001670     PERFORM 9700-EXTRACT-DIGITS THRU 9700-EXIT.
001680     MOVE SPACES               TO WS-ZIP-RESULT.
001690     IF  WS-ZIP-STRIPPED-LEN GREATER THAN ZERO
001700         AND LC-EDIT-DIGIT-CNT EQUAL WS-ZIP-STRIPPED-LEN
001710         IF  LC-EDIT-DIGIT-CNT GREATER THAN 5
001720             MOVE LC-EDIT-DIGITS (1:5) TO WS-ZIP-RESULT
001730         ELSE
001740             IF  LC-EDIT-DIGIT-CNT LESS THAN 5
001750                 COMPUTE WS-ZIP-PAD-CNT =
001760                         5 - LC-EDIT-DIGIT-CNT
001770                 MOVE ALL '0'   TO WS-ZIP-RESULT
001780                 MOVE LC-EDIT-DIGITS (1:LC-EDIT-DIGIT-CNT)
001790                         TO WS-ZIP-RESULT
001800                            (WS-ZIP-PAD-CNT + 1:LC-EDIT-DIGIT-CNT)
001810             ELSE
001820                 MOVE LC-EDIT-DIGITS (1:5) TO WS-ZIP-RESULT
001830             END-IF
001840         END-IF
001850     ELSE
001860         MOVE WS-ZIP-STRIPPED  TO WS-ZIP-RESULT
001870     END-IF.
001880 2300-EXIT.
001890     EXIT.
001900*
001910*****************************************************************
001920* Convert the raw weight to pounds per LR-WEIGHT-UNIT-CD (U1).   *
001930*****************************************************************
001940 3000-CONVERT-WEIGHT.
001950     EVALUATE TRUE
001960         WHEN LR-UNIT-OUNCES
001970             COMPUTE LS-WEIGHT-LBS ROUNDED =
001980                     LR-WEIGHT-LBS-RAW / 16
001990         WHEN LR-UNIT-GRAMS
002000             COMPUTE LS-WEIGHT-LBS ROUNDED =
002010                     LR-WEIGHT-LBS-RAW / 453.592
002020         WHEN LR-UNIT-KILOGRAMS
002030             COMPUTE LS-WEIGHT-LBS ROUNDED =
002040                     LR-WEIGHT-LBS-RAW * 2.20462
002050         WHEN OTHER
002060             MOVE LR-WEIGHT-LBS-RAW TO LS-WEIGHT-LBS
002070     END-EVALUATE.
002080 3000-EXIT.
002090     EXIT.
002100*
002110*****************************************************************
002120* Standardize the service-level alias by table lookup (U1).      *
002130* No match found leaves the canonical value at 'standard'.       *
002140*****************************************************************
002150 4000-STD-SERVICE-LEVEL.
002160     MOVE LR-SERVICE-LEVEL-RAW TO WS-SVC-INPUT-UC.
002170     INSPECT WS-SVC-INPUT-UC
002180         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
002190                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002200     MOVE 'standard  '         TO LS-SERVICE-LEVEL.
002210     SET SVC-IDX               TO 1.
002220     SEARCH WS-SVC-ALIAS-ITEM
002230         AT END
002240             CONTINUE
002250         WHEN WS-SVC-ALIAS-TEXT (SVC-IDX) EQUAL WS-SVC-INPUT-UC
002260             MOVE WS-SVC-CANON-TEXT (SVC-IDX) TO LS-SERVICE-LEVEL
002270     END-SEARCH.
002280 4000-EXIT.
002290     EXIT.
002300*
002310*****************************************************************
002320* Default any field the shipment came in without, noting each    *
002330* default in LC-ERROR-NOTE-TEXT (U1).                            *
002340*****************************************************************
002350 5000-DEFAULT-FIELDS.
002360     PERFORM 5100-DEFAULT-ORIGIN-ZIP    THRU 5100-EXIT.
002370     PERFORM 5200-DEFAULT-DEST-ZIP      THRU 5200-EXIT.
002380     PERFORM 5300-DEFAULT-WEIGHT        THRU 5300-EXIT.
002390     PERFORM 5400-DEFAULT-DIMENSIONS    THRU 5400-EXIT.
002400     PERFORM 5500-DEFAULT-PACKAGE-TYPE  THRU 5500-EXIT.
002410 5000-EXIT.
002420     EXIT.
002430*
002440 5100-DEFAULT-ORIGIN-ZIP.
002450     IF  LS-ORIGIN-ZIP EQUAL SPACES
002460         MOVE LC-CLIENT-ORIGIN-ZIP TO LS-ORIGIN-ZIP
002470         MOVE 'ORIGIN ZIP DEFAULTED TO CLIENT ORIGIN'
002480                               TO LC-NEW-NOTE
002490         PERFORM 9900-APPEND-ERROR-NOTE THRU 9900-EXIT.
002500 5100-EXIT.
002510     EXIT.
002520*
002530 5200-DEFAULT-DEST-ZIP.
002540     IF  LS-DEST-ZIP EQUAL SPACES
002550         MOVE '60601'          TO LS-DEST-ZIP
002560         MOVE 'DEST ZIP DEFAULTED'
002570                               TO LC-NEW-NOTE
002580         PERFORM 9900-APPEND-ERROR-NOTE THRU 9900-EXIT.
002590 5200-EXIT.
002600     EXIT.
002610*
002620 5300-DEFAULT-WEIGHT.
002630     IF  LS-WEIGHT-LBS EQUAL ZERO
002640         MOVE 1.00              TO LS-WEIGHT-LBS
002650         MOVE 'WEIGHT DEFAULTED TO 1 LB'
002660                               TO LC-NEW-NOTE
002670         PERFORM 9900-APPEND-ERROR-NOTE THRU 9900-EXIT.
002680 5300-EXIT.
002690     EXIT.
002700*
002710 5400-DEFAULT-DIMENSIONS.
002720     IF  LR-LENGTH-IN EQUAL ZERO OR
002730         LR-WIDTH-IN  EQUAL ZERO OR
002740         LR-HEIGHT-IN EQUAL ZERO
002750         MOVE 'DIMENSIONS DEFAULTED TO 10 IN'
002760                               TO LC-NEW-NOTE
002770         PERFORM 9900-APPEND-ERROR-NOTE THRU 9900-EXIT.
002780     IF  LR-LENGTH-IN EQUAL ZERO
002790         MOVE 10.0              TO LS-LENGTH-IN
002800     ELSE
002810         MOVE LR-LENGTH-IN      TO LS-LENGTH-IN.
002820     IF  LR-WIDTH-IN EQUAL ZERO
002830         MOVE 10.0              TO LS-WIDTH-IN
002840     ELSE
002850         MOVE LR-WIDTH-IN       TO LS-WIDTH-IN.
002860     IF  LR-HEIGHT-IN EQUAL ZERO
002870         MOVE 10.0              TO LS-HEIGHT-IN
002880     ELSE
002890         MOVE LR-HEIGHT-IN      TO LS-HEIGHT-IN.
002900 5400-EXIT.
002910     EXIT.
002920*
002930 5500-DEFAULT-PACKAGE-TYPE.
002940     IF  LR-PACKAGE-TYPE-RAW EQUAL SPACES
002950         MOVE 'box       '     TO LS-PACKAGE-TYPE
002960         MOVE 'PACKAGE TYPE DEFAULTED TO BOX'
002970                               TO LC-NEW-NOTE
002980         PERFORM 9900-APPEND-ERROR-NOTE THRU 9900-EXIT
002990     ELSE
003000         MOVE LR-PACKAGE-TYPE-RAW TO LS-PACKAGE-TYPE.
003010 5500-EXIT.
003020     EXIT.
003030*
003040 COPY LIQRCOM.
