000010*****************************************************************
000020* LIQRCWA - Labl IQ Rate Analyzer                                *
000030*                                                                *
000040* Common work area for the shared utility paragraphs in         *
000050* LIQRCOM.  Any program that COPYs LIQRCOM into its PROCEDURE    *
000060* DIVISION must also COPY LIQRCWA into its WORKING-STORAGE       *
000070* SECTION - the paragraphs assume these names exist.             *
000080*                                                                *
000090* Date       UserID    Description                              *
000100* ---------- --------  ---------------------------------------- *
000110* 03/14/91   RJF       Original layout.                          *
000120* 04/06/04   TLM       LC-ROUND-PCT-OUT added so the rate        *
000130*                      build-up worker can round RR-SAVINGS-PCT  *
000140*                      through the same half-up paragraph family *
000150*                      as the money figures (EEDR-5099).          *
000160*****************************************************************
000170 01  LC-COMMON-WORK-AREA.
000180     05  LC-EDIT-INPUT           PIC X(10).
000190     05  LC-EDIT-DIGITS          PIC X(10).
000200     05  LC-EDIT-DIGIT-CNT       PIC 9(02) COMP.
000210     05  LC-EDIT-SUB             PIC 9(02) COMP.
000220     05  LC-EDIT-ONE-CHAR        PIC X(01).
000230     05  LC-ROUND-AMOUNT-IN      PIC S9(07)V999 COMP-3.
000240     05  LC-ROUND-PCT-IN         PIC S9(05)V999 COMP-3.
000250     05  LC-ROUND-AMOUNT-OUT     PIC S9(07)V99 COMP-3.
000260     05  LC-ROUND-PCT-OUT        PIC S9(03)V99 COMP-3.
000270     05  LC-ERROR-NOTE-TEXT      PIC X(40).
000280     05  LC-NEW-NOTE             PIC X(40).
000290     05  FILLER                  PIC X(03).
