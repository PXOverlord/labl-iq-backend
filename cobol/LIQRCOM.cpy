000010*****************************************************************
000020* LIQRCOM - Labl IQ Rate Analyzer                                *
000030*                                                                *
000040* Shared PROCEDURE DIVISION paragraphs, COPYed into any worker   *
000050* that needs digit-only editing, half-up money rounding, or the  *
000060* running ERROR-MSG note.  COPY LIQRCWA into WORKING-STORAGE     *
000070* before COPYing this member.                                    *
000080*                                                                *
000090* Date       UserID    Description                              *
000100* ---------- --------  ---------------------------------------- *
000110* 03/14/91   RJF       Original three paragraphs.                *
000120* 11/18/96   RKF       9800-ROUND-2-HALFUP added per EEDR-0966   *
000130*                      (each worker was rounding a slightly      *
000140*                      different way).                           *
000150* 04/06/04   TLM       9810-ROUND-PCT-HALFUP added so the        *
000160*                      savings-percent figure rounds through     *
000170*                      the same shared family as the money       *
000180*                      figures do (EEDR-5099).                   *
000190*****************************************************************
000200*
000210*****************************************************************
000220* Reduce LC-EDIT-INPUT to its digits only, left justified in     *
000230* LC-EDIT-DIGITS, with LC-EDIT-DIGIT-CNT set to how many there    *
000240* were.  Used for both ZIP cleaning (U1) and ZIP-prefix           *
000250* standardization (U3) - same rule, two callers.                 *
000260*****************************************************************
000270 9700-EXTRACT-DIGITS.
000280     MOVE SPACES              TO LC-EDIT-DIGITS.
000290     MOVE ZERO                TO LC-EDIT-DIGIT-CNT.
000300     PERFORM 9710-EXTRACT-ONE-CHAR THRU 9710-EXIT
000310             VARYING LC-EDIT-SUB FROM 1 BY 1
000320             UNTIL LC-EDIT-SUB GREATER THAN 10.
000330 9700-EXIT.
000340     EXIT.
000350*
000360 9710-EXTRACT-ONE-CHAR.
000370     MOVE LC-EDIT-INPUT (LC-EDIT-SUB:1) TO LC-EDIT-ONE-CHAR.
000380     IF  LC-EDIT-ONE-CHAR IS NUMERIC
000390         ADD 1                 TO LC-EDIT-DIGIT-CNT
000400         MOVE LC-EDIT-ONE-CHAR TO
000410                 LC-EDIT-DIGITS (LC-EDIT-DIGIT-CNT:1).
000420 9710-EXIT.
000430     EXIT.
000440*
000450*****************************************************************
000460* Round LC-ROUND-AMOUNT-IN (3 decimals) half-up into              *
000470* LC-ROUND-AMOUNT-OUT (2 decimals) - every U6 money figure goes   *
000480* through here so the whole run rounds the same way.              *
000490*****************************************************************
000500 9800-ROUND-2-HALFUP.
000510     COMPUTE LC-ROUND-AMOUNT-OUT ROUNDED = LC-ROUND-AMOUNT-IN.
000520 9800-EXIT.
000530     EXIT.
000540*
000550*****************************************************************
000560* Round LC-ROUND-PCT-IN (3 decimals) half-up into                 *
000570* LC-ROUND-PCT-OUT (2 decimals) - the savings-percent figure      *
000580* rounds through here the same way the money figures round        *
000590* through 9800-ROUND-2-HALFUP.                                    *
000600*****************************************************************
000610 9810-ROUND-PCT-HALFUP.
000620     COMPUTE LC-ROUND-PCT-OUT ROUNDED = LC-ROUND-PCT-IN.
000630 9810-EXIT.
000640     EXIT.
000650*
000660*****************************************************************
000670* Append LC-NEW-NOTE onto LC-ERROR-NOTE-TEXT, separating with     *
000680* '; ' when a note is already present.  Every worker that can     *
000690* default a field or fail a lookup builds ERROR-MSG this way so   *
000700* two conditions on the same shipment do not clobber each other.  *
000710*****************************************************************
000720 9900-APPEND-ERROR-NOTE.
000730     IF  LC-ERROR-NOTE-TEXT EQUAL SPACES
000740         MOVE LC-NEW-NOTE      TO LC-ERROR-NOTE-TEXT
000750     ELSE
000760         STRING LC-ERROR-NOTE-TEXT DELIMITED BY '  '
000770                '; '           DELIMITED BY SIZE
000780                LC-NEW-NOTE    DELIMITED BY '  '
000790                INTO LC-ERROR-NOTE-TEXT
000800         END-STRING.
000810 9900-EXIT.
000820     EXIT.
